000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMMJSCO.
000300 AUTHOR. H. SOSA.
000400 INSTALLATION. GERENCIA DE SISTEMAS - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 1988-09-06.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO EXCLUSIVO DEL AREA.
000800******************************************************************
000900*    MODULO DE CALCULO DE SCORE POR PROPUESTA (MJD)              *
001000*    ============================================================*
001100*    - RECIBE POR LINKAGE LA TALLA DE UNA PROPUESTA, LA CANTIDAD *
001200*      DE GRADOS Y LA CANTIDAD DE JUECES DE LA CORRIDA           *
001300*    - REPITE POR CADA GRADO: ANALIZA LA COPIA DE TRABAJO        *
001400*      (INVOCANDO DINAMICAMENTE A PGMMJANL), AGREGA UN SEGMENTO  *
001500*      A LA CADENA DE SCORE Y TRASLADA LOS JUZGAMIENTOS DEL      *
001600*      GRADO MEDIANO AL SEGUNDO GRUPO                            *
001700*    - DEVUELVE LA CADENA DE SCORE COMPLETA (COMPARABLE CARACTER *
001800*      A CARACTER, MAYOR ES MEJOR)                               *
001900******************************************************************
002000*    HISTORIAL DE CAMBIOS
002100*    FECHA      AUTOR   PETIC.   DESCRIPCION
002200*    ---------- ------- -------- ---------------------------
002300*    1988-09-06 H.SOSA  MJD-018  ALTA INICIAL DEL MODULO.         MJD018  
002400*    1991-04-30 H.SOSA  MJD-037  SE AMPLIA JUECES Y CONTEO A      MJD037  
002500*                                9(18) PACKED.                    MJD037  
002600*    1996-06-11 D.PAZ   MJD-052  SE ARMA EL SEGMENTO POR          MJD052  
002700*                                REFERENCE MODIFICATION EN LUGAR  MJD052  
002800*                                DE PICTURES VARIABLES.           MJD052  
002900*    1999-01-08 H.SOSA  MJD-Y2K  REVISION Y2K - SIN CAMPOS DE     MJDY2K
003000*                                FECHA EN ESTE MODULO.            MJDY2K
003050*    2004-06-02 R.ITUR  MJD-064  2300-MOVER-JUZGADOS SALTEABA EL  MJD064
003060*                                TRASLADO CUANDO EL 2DO GRUPO     MJD064
003070*                                ERA VACIO, DEJANDO JUZGAMIENTOS  MJD064
003080*                                RETENIDOS EN EL MEDIANO. AHORA   MJD064
003090*                                EL TRASLADO ES INCONDICIONAL.    MJD064
003100******************************************************************
003200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100
004200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700*=======================*
004800
004900*----------- LLAMADA DINAMICA AL MODULO DE ANALISIS -------------
005000 77  WS-PGMANL               PIC X(8)   VALUE 'PGMMJANL'.
005100     COPY CPMJLNK.
005200
005300*----------- COPIA DE TRABAJO DE LA TALLA ------------------------
005400 01  WS-COPIA-CONTEO         PIC S9(18) COMP-3
005500                              OCCURS 10 TIMES
005600                              INDEXED BY WS-IX-COPIA
005700                              VALUE ZEROS.
005800 01  WS-COPIA-CONTEO-HEX REDEFINES WS-COPIA-CONTEO
005900                              PIC X(10) OCCURS 10 TIMES.
006000
006100*----------- DIGITOS DE FORMATEO DEL SEGMENTO --------------------
006200 77  WS-DIGITOS-GRADO        PIC 9(02) COMP VALUE ZEROS.
006300 77  WS-DIGITOS-GRUPO        PIC 9(02) COMP VALUE ZEROS.
006400 77  WS-CONTAR-VALOR         PIC S9(18) COMP-3 VALUE ZEROS.
006500 77  WS-CONTAR-DIGITOS       PIC 9(02) COMP VALUE ZEROS.
006600
006700*----------- FORMATEO DEL SEGMENTO -------------------------------
006800 01  WS-EDIT-GRADO           PIC 9(02) VALUE ZEROS.
006900 01  WS-EDIT-GRADO-R REDEFINES WS-EDIT-GRADO PIC X(02).
007000 01  WS-VALOR-GRUPO          PIC S9(19) COMP-3 VALUE ZEROS.
007100 01  WS-EDIT-GRUPO           PIC 9(19) VALUE ZEROS.
007200 01  WS-EDIT-GRUPO-R REDEFINES WS-EDIT-GRUPO PIC X(19).
007300 77  WS-SEGMENTO             PIC X(23) VALUE SPACES.
007400
007500*----------- CONTADOR DE ITERACIONES -----------------------------
007600 77  WS-ITER                 PIC 9(02) COMP VALUE ZEROS.
007700
007800*-------------------------------------------------------------
007900 LINKAGE SECTION.
008000*================*
008100 01  LK-CALCULO.
008200     05  LK-CALC-CANT-GRADOS     PIC 9(02) COMP.
008300     05  LK-CALC-JUECES          PIC S9(18) COMP-3.
008400     05  LK-CALC-CONTEO          PIC S9(18) COMP-3
008500                                 OCCURS 10 TIMES.
008600     05  LK-CALC-SCORE           PIC X(130).
008700     05  LK-CALC-RETORNO         PIC 9(04) COMP.
008750     05  FILLER                  PIC X(10).
008800
008900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009000 PROCEDURE DIVISION USING LK-CALCULO.
009100
009200 MAIN-PROGRAM-I.
009300
009400     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
009500     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
009600                            VARYING WS-ITER FROM 1 BY 1
009700                            UNTIL WS-ITER > LK-CALC-CANT-GRADOS
009800     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
009900
010000 MAIN-PROGRAM-F. GOBACK.
010100
010200*----------------------------------------------------------------
010300 1000-INICIO-I.
010400
010500     MOVE ZEROS   TO LK-CALC-RETORNO
010600     MOVE SPACES  TO LK-CALC-SCORE
010700     MOVE ZEROS   TO WS-COPIA-CONTEO(1) WS-COPIA-CONTEO(2)
010800                      WS-COPIA-CONTEO(3) WS-COPIA-CONTEO(4)
010900                      WS-COPIA-CONTEO(5) WS-COPIA-CONTEO(6)
011000                      WS-COPIA-CONTEO(7) WS-COPIA-CONTEO(8)
011100                      WS-COPIA-CONTEO(9) WS-COPIA-CONTEO(10)
011200
011300     PERFORM 1100-COPIAR-CONTEO THRU 1100-COPIAR-CONTEO-F
011400                                VARYING WS-IX-COPIA FROM 1 BY 1
011500                                UNTIL WS-IX-COPIA >
011600                                      LK-CALC-CANT-GRADOS
011700
011800     MOVE LK-CALC-CANT-GRADOS TO WS-CONTAR-VALOR
011900     PERFORM 2400-CONTAR-DIGITOS THRU 2400-CONTAR-DIGITOS-F
012000     MOVE WS-CONTAR-DIGITOS   TO WS-DIGITOS-GRADO
012100
012200     MOVE LK-CALC-JUECES      TO WS-CONTAR-VALOR
012300     PERFORM 2400-CONTAR-DIGITOS THRU 2400-CONTAR-DIGITOS-F
012400     COMPUTE WS-DIGITOS-GRUPO = WS-CONTAR-DIGITOS + 1.
012500
012600 1000-INICIO-F. EXIT.
012700
012800 1100-COPIAR-CONTEO.
012900
013000     MOVE LK-CALC-CONTEO(WS-IX-COPIA)
013100                          TO WS-COPIA-CONTEO(WS-IX-COPIA).
013200
013300 1100-COPIAR-CONTEO-F. EXIT.
013400
013500*----------------------------------------------------------------
013600*    MJD-018 - UNA ITERACION POR GRADO: ANALIZA LA COPIA,
013700*    AGREGA EL SEGMENTO Y MUEVE LOS JUZGAMIENTOS DEL MEDIANO
013800*    AL SEGUNDO GRUPO PARA LA PROXIMA VUELTA.
013900 2000-PROCESO-I.
014000
014100     PERFORM 2100-DUPLICAR-TALLY THRU 2100-DUPLICAR-TALLY-F
014200
014300     MOVE LK-CALC-CANT-GRADOS  TO LK-CANT-GRADOS
014400     MOVE 'S'                  TO LK-FAVOR-CONTESTACION
014500
014600     CALL WS-PGMANL USING LK-ANALISIS
014700
014800     PERFORM 2050-FORMATEAR-SEGMENTO
014900                              THRU 2050-FORMATEAR-SEGMENTO-F
015000
015100     IF WS-ITER = 1 THEN
015200        MOVE WS-SEGMENTO(1:WS-DIGITOS-GRADO + WS-DIGITOS-GRUPO
015300                            + 1)
015400                        TO LK-CALC-SCORE(1:WS-DIGITOS-GRADO
015500                            + WS-DIGITOS-GRUPO + 1)
015600     ELSE
015700        PERFORM 2060-AGREGAR-SEPARADOR
015800                              THRU 2060-AGREGAR-SEPARADOR-F
015900     END-IF
016000
016100     PERFORM 2300-MOVER-JUZGADOS THRU 2300-MOVER-JUZGADOS-F.
016200
016300 2000-PROCESO-F. EXIT.
016400
016500*----------------------------------------------------------------
016600*    OPERACION DE TALLA: DUPLICAR (COPIAR LA COPIA DE TRABAJO
016700*    AL AREA DE LLAMADA DEL MODULO DE ANALISIS).
016800 2100-DUPLICAR-TALLY.
016900
017000     PERFORM 2110-DUPLICAR-GRADO THRU 2110-DUPLICAR-GRADO-F
017100                              VARYING LK-IX-GRADO FROM 1 BY 1
017200                              UNTIL LK-IX-GRADO >
017300                                    LK-CALC-CANT-GRADOS.
017400
017500 2100-DUPLICAR-TALLY-F. EXIT.
017600
017700 2110-DUPLICAR-GRADO.
017800
017900     MOVE WS-COPIA-CONTEO(LK-IX-GRADO)
018000                          TO LK-CONTEO(LK-IX-GRADO).
018100
018200 2110-DUPLICAR-GRADO-F. EXIT.
018300
018400*----------------------------------------------------------------
018500*    ARMADO DEL SEGMENTO: GRADO MEDIANO ZERO-FILL A
018600*    WS-DIGITOS-GRADO POSICIONES, GUION BAJO, Y LUEGO
018700*    (JUECES + TAMANO-2DO-GRUPO * SIGNO) ZERO-FILL A
018800*    WS-DIGITOS-GRUPO POSICIONES.
018900 2050-FORMATEAR-SEGMENTO.
019000
019100     MOVE LK-MEDIANA-GRADO TO WS-EDIT-GRADO
019200
019300     COMPUTE WS-VALOR-GRUPO = LK-TOTAL
019400     IF LK-2DO-GRUPO-SIGNO = '+' THEN
019500        COMPUTE WS-VALOR-GRUPO =
019600                LK-CALC-JUECES + LK-2DO-GRUPO-TAM
019700     ELSE
019800        IF LK-2DO-GRUPO-SIGNO = '-' THEN
019900           COMPUTE WS-VALOR-GRUPO =
020000                   LK-CALC-JUECES - LK-2DO-GRUPO-TAM
020100        ELSE
020200           MOVE LK-CALC-JUECES TO WS-VALOR-GRUPO
020300        END-IF
020400     END-IF
020500     MOVE WS-VALOR-GRUPO TO WS-EDIT-GRUPO
020600
020700     MOVE SPACES TO WS-SEGMENTO
020800     STRING
020900         WS-EDIT-GRADO-R(3 - WS-DIGITOS-GRADO:WS-DIGITOS-GRADO)
021000                                       DELIMITED BY SIZE
021100         '_'                          DELIMITED BY SIZE
021200         WS-EDIT-GRUPO-R(20 - WS-DIGITOS-GRUPO:WS-DIGITOS-GRUPO)
021300                                       DELIMITED BY SIZE
021400         INTO WS-SEGMENTO.
021500
021600 2050-FORMATEAR-SEGMENTO-F. EXIT.
021700
021800 2060-AGREGAR-SEPARADOR.
021900
022000     STRING
022100         LK-CALC-SCORE        DELIMITED BY SPACE
022200         '/'                  DELIMITED BY SIZE
022300         WS-SEGMENTO(1:WS-DIGITOS-GRADO + WS-DIGITOS-GRUPO + 1)
022400                              DELIMITED BY SIZE
022500         INTO LK-CALC-SCORE.
022600
022700 2060-AGREGAR-SEPARADOR-F. EXIT.
022800
022900*----------------------------------------------------------------
023000*    OPERACION DE TALLA: MOVER JUZGADOS DEL GRADO MEDIANO AL
023100*    GRADO DEL SEGUNDO GRUPO (SUMAR Y PONER EL MEDIANO EN CERO).
023150*    MJD-064 - EL MOVIMIENTO ES INCONDICIONAL, AUN CON SIGNO '0'
023160*    (SEGUNDO GRUPO VACIO): EN ESE CASO LK-2DO-GRUPO-GRADO QUEDA
023170*    EN EL GRADO DE CONTESTACION POR DEFECTO (CERO) Y AHI DEBEN
023180*    CAER LOS JUZGAMIENTOS DEL MEDIANO, NO RETENERSE EN EL.
023200 2300-MOVER-JUZGADOS.
023300
023400     COMPUTE WS-IX-COPIA = LK-2DO-GRUPO-GRADO + 1
023500     ADD WS-COPIA-CONTEO(LK-MEDIANA-GRADO + 1)
023600                       TO WS-COPIA-CONTEO(WS-IX-COPIA)
023700     MOVE ZEROS TO WS-COPIA-CONTEO(LK-MEDIANA-GRADO + 1).
024000
024100 2300-MOVER-JUZGADOS-F. EXIT.
024200
024300*----------------------------------------------------------------
024400*    CONTEO GENERICO DE DIGITOS DECIMALES DE UN VALOR (0 CUENTA
024500*    COMO 1 DIGITO). SE USA PARA DIGITS-FOR-GRADE Y
024600*    DIGITS-FOR-GROUP.
024700 2400-CONTAR-DIGITOS.
024800
024900     MOVE 1 TO WS-CONTAR-DIGITOS.
025000
025100 2410-CONTAR-DIGITOS-LOOP.
025200
025300     IF WS-CONTAR-VALOR < 10
025400        GO TO 2400-CONTAR-DIGITOS-F
025500     END-IF
025600     DIVIDE 10 INTO WS-CONTAR-VALOR
025700     ADD 1 TO WS-CONTAR-DIGITOS
025800     GO TO 2410-CONTAR-DIGITOS-LOOP.
025900
026000 2400-CONTAR-DIGITOS-F. EXIT.
026100
026200*----------------------------------------------------------------
026300 9999-FINAL-I.
026400
026500     CONTINUE.
026600
026700 9999-FINAL-F. EXIT.
