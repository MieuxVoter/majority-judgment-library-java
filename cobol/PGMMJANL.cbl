000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMMJANL.
000300 AUTHOR. R. ITURRALDE.
000400 INSTALLATION. GERENCIA DE SISTEMAS - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 1986-02-11.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO EXCLUSIVO DEL AREA.
000800******************************************************************
000900*    MODULO DE ANALISIS DE TALLA POR PROPUESTA (MJD)             *
001000*    ============================================================*
001100*    - RECIBE POR LINKAGE EL CONTEO DE JUZGAMIENTOS DE UNA SOLA  *
001200*      PROPUESTA (LK-CONTEO, GRADO 0 = PEOR .. GRADO G-1= MEJOR) *
001300*    - CALCULA EL GRADO MEDIANO POR CURSOR ACUMULADO             *
001400*    - DETERMINA LOS GRUPOS DE CONTESTACION, MEDIANA Y ADHESION  *
001500*    - DETERMINA EL SEGUNDO GRUPO (EL MAYOR DE LOS DOS NO        *
001600*      MEDIANOS) CON SU GRADO Y SU SIGNO                         *
001700*    - ES INVOCADO POR PGMMJDEL, PGMMJBAL Y PGMMJSCO             *
001800******************************************************************
001900*    HISTORIAL DE CAMBIOS
002000*    FECHA      AUTOR   PETIC.   DESCRIPCION
002100*    ---------- ------- -------- ---------------------------
002200*    1986-02-11 R.ITUR  MJD-001  ALTA INICIAL DEL MODULO.         MJD001  
002300*    1987-05-19 R.ITUR  MJD-006  SE SEPARA LA BUSQUEDA DE         MJD006  
002400*                                CONTESTACION Y ADHESION EN       MJD006  
002500*                                PARRAFOS PROPIOS.                MJD006  
002600*    1991-04-30 H.SOSA  MJD-037  SE AMPLIA EL CONTEO A 9(18)      MJD037  
002700*                                PACKED POR NORMALIZACION MCM.    MJD037  
002800*    1994-02-02 H.SOSA  MJD-048  SE AGREGA VOLCADO DE TOTAL EN    MJD048  
002900*                                HEXA PARA DIAGNOSTICO DE         MJD048  
003000*                                TALLAS INCOHERENTES.             MJD048  
003100*    1999-01-08 H.SOSA  MJD-Y2K  REVISION Y2K - SIN CAMPOS DE     MJDY2K  
003200*                                FECHA EN ESTE MODULO.            MJDY2K  
003300*    2003-07-22 D.PAZ   MJD-058  SE ESTANDARIZA EL REDONDEO DEL   MJD058  
003400*                                CURSOR DE MEDIANA (DIVISION      MJD058  
003500*                                ENTERA, SIN ROUNDED).            MJD058  
003600******************************************************************
003700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100 WORKING-STORAGE SECTION.
005200*=======================*
005300
005400*----------- FECHA DE PROCESO (P/DIAGNOSTICO) ------------------
005500 01  WS-FECHA-TRABAJO           PIC 9(06) VALUE ZEROES.
005600 01  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO.
005700     03  WS-FEC-AA              PIC 99.
005800     03  WS-FEC-MM              PIC 99.
005900     03  WS-FEC-DD              PIC 99.
006000
006100*----------- ACUMULADORES DE ANALISIS ---------------------------
006200 77  WS-TOTAL                   PIC S9(18) COMP-3 VALUE ZEROS.
006300 01  WS-TOTAL-HEX REDEFINES WS-TOTAL PIC X(10).
006400 77  WS-CURSOR                  PIC S9(18) COMP-3 VALUE ZEROS.
006500 77  WS-OFFSET                  PIC S9(01) COMP-3 VALUE 1.
006600 77  WS-ACUM-ANTES              PIC S9(18) COMP-3 VALUE ZEROS.
006700
006800*----------- INDICES E INTERRUPTORES DE BUSQUEDA ----------------
006900 77  WS-IX                      PIC 9(02) COMP VALUE ZEROS.
007000 77  WS-MEDIANA-IX              PIC 9(02) COMP VALUE ZEROS.
007100 77  WS-STATUS-ENCONTRADO       PIC X(01) VALUE 'N'.
007200     88  WS-SI-ENCONTRADO             VALUE 'S'.
007300     88  WS-NO-ENCONTRADO             VALUE 'N'.
007400
007500*----------- TAMANOS DE TRABAJO DE LOS GRUPOS --------------------
007600 77  WS-TAM-CONTESTACION        PIC S9(18) COMP-3 VALUE ZEROS.
007700 77  WS-TAM-MEDIANA             PIC S9(18) COMP-3 VALUE ZEROS.
007800 77  WS-TAM-ADHESION            PIC S9(18) COMP-3 VALUE ZEROS.
007900
008000*-------------------------------------------------------------
008100 LINKAGE SECTION.
008200*================*
008300     COPY CPMJLNK.
008400
008500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008600 PROCEDURE DIVISION USING LK-ANALISIS.
008700
008800 MAIN-PROGRAM-I.
008900
009000     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F
009100     IF LK-RETORNO = ZEROS
009200        PERFORM 2000-ANALIZAR-I  THRU 2000-ANALIZAR-F
009300        PERFORM 2100-BUSCAR-CONTESTACION-I
009400                                 THRU 2100-BUSCAR-CONTESTACION-F
009500        PERFORM 2200-BUSCAR-ADHESION-I
009600                                 THRU 2200-BUSCAR-ADHESION-F
009700        PERFORM 2300-SEGUNDO-GRUPO-I
009800                                 THRU 2300-SEGUNDO-GRUPO-F
009900     END-IF
010000     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
010100
010200 MAIN-PROGRAM-F. GOBACK.
010300
010400*----------------------------------------------------------------
010500 1000-INICIO-I.
010600
010700     MOVE ZEROS      TO LK-RETORNO
010800     MOVE ZEROS      TO WS-TOTAL WS-CURSOR WS-ACUM-ANTES
010900     MOVE ZEROS      TO WS-TAM-CONTESTACION WS-TAM-MEDIANA
011000                         WS-TAM-ADHESION
011100     MOVE ZEROS      TO LK-MEDIANA-GRADO LK-CONTESTACION-GRADO
011200                         LK-ADHESION-GRADO LK-2DO-GRUPO-GRADO
011300     MOVE ZEROS      TO LK-CONTESTACION-TAM LK-MEDIANA-TAM
011400                         LK-ADHESION-TAM LK-2DO-GRUPO-TAM
011500     MOVE '0'        TO LK-2DO-GRUPO-SIGNO
011600     ACCEPT WS-FECHA-TRABAJO FROM DATE
011700
011800     PERFORM 1100-VALIDAR-CONTEO THRU 1100-VALIDAR-CONTEO-F
011900                                 VARYING WS-IX FROM 1 BY 1
012000                                 UNTIL WS-IX > LK-CANT-GRADOS.
012100
012200 1000-INICIO-F. EXIT.
012300
012400*----------------------------------------------------------------
012500*    MJD-048 - UNA TALLA CON CONTEO NEGATIVO ES INCOHERENTE Y
012600*    NO SE ANALIZA; SE DEVUELVE LK-RETORNO = 0005 AL LLAMADOR.
012700 1100-VALIDAR-CONTEO.
012800
012900     IF LK-CONTEO(WS-IX) < ZEROS THEN
013000        MOVE 0005 TO LK-RETORNO
013100        MOVE LK-CONTEO(WS-IX) TO WS-TOTAL
013200        DISPLAY '*PGMMJANL - TALLA INCOHERENTE, GRADO '
013300                WS-IX ' CONTEO ' WS-TOTAL-HEX
013400     END-IF.
013500
013600 1100-VALIDAR-CONTEO-F. EXIT.
013700
013800*----------------------------------------------------------------
013900*    CALCULO DEL GRADO MEDIANO POR CURSOR ACUMULADO. EL CURSOR
014000*    SE REDONDEA POR DEFECTO (DIVISION ENTERA); EL OFFSET ES 1
014100*    SI SE FAVORECE LA CONTESTACION, 2 EN CASO CONTRARIO.
014200 2000-ANALIZAR-I.
014300
014400     MOVE ZEROS TO WS-TOTAL
014500     PERFORM 2010-SUMAR-GRADO THRU 2010-SUMAR-GRADO-F
014600                              VARYING WS-IX FROM 1 BY 1
014700                              UNTIL WS-IX > LK-CANT-GRADOS
014800
014900     MOVE 2 TO WS-OFFSET
015000     IF LK-FAVORECE-CONTESTACION THEN
015100        MOVE 1 TO WS-OFFSET
015200     END-IF
015300
015400     COMPUTE WS-CURSOR = (WS-TOTAL + WS-OFFSET) / 2
015500
015600     MOVE ZEROS TO WS-ACUM-ANTES
015700     SET WS-NO-ENCONTRADO TO TRUE
015800     MOVE ZEROS TO WS-MEDIANA-IX
015900
016000     PERFORM 2020-BUSCAR-MEDIANA THRU 2020-BUSCAR-MEDIANA-F
016100                                 VARYING WS-IX FROM 1 BY 1
016200                                 UNTIL WS-IX > LK-CANT-GRADOS
016300                                    OR WS-SI-ENCONTRADO
016400
016500     COMPUTE LK-ADHESION-TAM =
016600             WS-TOTAL - WS-TAM-CONTESTACION - WS-TAM-MEDIANA
016700     MOVE WS-TAM-CONTESTACION TO LK-CONTESTACION-TAM
016800     MOVE WS-TAM-MEDIANA      TO LK-MEDIANA-TAM
016900     MOVE LK-ADHESION-TAM     TO WS-TAM-ADHESION
017000     MOVE WS-TOTAL            TO LK-TOTAL
017100     COMPUTE LK-MEDIANA-GRADO = WS-MEDIANA-IX - 1.
017200
017300 2000-ANALIZAR-F. EXIT.
017400
017500 2010-SUMAR-GRADO.
017600
017700     ADD LK-CONTEO(WS-IX) TO WS-TOTAL.
017800
017900 2010-SUMAR-GRADO-F. EXIT.
018000
018100 2020-BUSCAR-MEDIANA.
018200
018300     ADD LK-CONTEO(WS-IX) TO WS-ACUM-ANTES
018400     IF WS-ACUM-ANTES >= WS-CURSOR THEN
018500        SET WS-SI-ENCONTRADO TO TRUE
018600        MOVE WS-IX TO WS-MEDIANA-IX
018700        MOVE LK-CONTEO(WS-IX) TO WS-TAM-MEDIANA
018800        COMPUTE WS-TAM-CONTESTACION =
018900                WS-ACUM-ANTES - LK-CONTEO(WS-IX)
019000     END-IF.
019100
019200 2020-BUSCAR-MEDIANA-F. EXIT.
019300
019400*----------------------------------------------------------------
019500*    GRADO DE CONTESTACION: EL MAS ALTO POR DEBAJO DE LA
019600*    MEDIANA CON CONTEO DISTINTO DE CERO. CERO SI NO HAY.
019700 2100-BUSCAR-CONTESTACION-I.
019800
019900     SET WS-NO-ENCONTRADO TO TRUE
020000     IF WS-MEDIANA-IX > 1 THEN
020100        PERFORM 2110-PROBAR-CONTESTACION
020200                              THRU 2110-PROBAR-CONTESTACION-F
020300                              VARYING WS-IX FROM WS-MEDIANA-IX
020400                              BY -1
020500                              UNTIL WS-IX < 2
020600                                 OR WS-SI-ENCONTRADO
020700     END-IF.
020800
020900 2100-BUSCAR-CONTESTACION-F. EXIT.
021000
021100 2110-PROBAR-CONTESTACION.
021200
021300     IF LK-CONTEO(WS-IX - 1) > ZEROS THEN
021400        SET WS-SI-ENCONTRADO TO TRUE
021500        COMPUTE LK-CONTESTACION-GRADO = WS-IX - 2
021600     END-IF.
021700
021800 2110-PROBAR-CONTESTACION-F. EXIT.
021900
022000*----------------------------------------------------------------
022100*    GRADO DE ADHESION: EL MAS BAJO POR ENCIMA DE LA MEDIANA
022200*    CON CONTEO DISTINTO DE CERO. CERO SI NO HAY.
022300 2200-BUSCAR-ADHESION-I.
022400
022500     SET WS-NO-ENCONTRADO TO TRUE
022600     IF WS-MEDIANA-IX < LK-CANT-GRADOS THEN
022700        PERFORM 2210-PROBAR-ADHESION THRU 2210-PROBAR-ADHESION-F
022800                              VARYING WS-IX FROM WS-MEDIANA-IX
022900                              BY 1
023000                              UNTIL WS-IX >= LK-CANT-GRADOS
023100                                 OR WS-SI-ENCONTRADO
023200     END-IF.
023300
023400 2200-BUSCAR-ADHESION-F. EXIT.
023500
023600 2210-PROBAR-ADHESION.
023700
023800     IF LK-CONTEO(WS-IX + 1) > ZEROS THEN
023900        SET WS-SI-ENCONTRADO TO TRUE
024000        COMPUTE LK-ADHESION-GRADO = WS-IX
024100     END-IF.
024200
024300 2210-PROBAR-ADHESION-F. EXIT.
024400
024500*----------------------------------------------------------------
024600*    SEGUNDO GRUPO (EL NO MEDIANO MAS GRANDE): SI ADHESION ES
024700*    MAYOR SE TOMA CON SIGNO '+'; SI CONTESTACION ES MAYOR SE
024800*    TOMA CON SIGNO '-'; EMPATADOS SE DESEMPATA POR LA BANDERA
024900*    LK-FAVORECE-CONTESTACION. TAMANO CERO ES SIGNO '0'.
025000 2300-SEGUNDO-GRUPO-I.
025100
025200     IF WS-TAM-ADHESION > WS-TAM-CONTESTACION THEN
025300        MOVE LK-ADHESION-GRADO TO LK-2DO-GRUPO-GRADO
025400        MOVE WS-TAM-ADHESION   TO LK-2DO-GRUPO-TAM
025500        MOVE '+'               TO LK-2DO-GRUPO-SIGNO
025600     ELSE
025700        IF WS-TAM-CONTESTACION > WS-TAM-ADHESION THEN
025800           MOVE LK-CONTESTACION-GRADO TO LK-2DO-GRUPO-GRADO
025900           MOVE WS-TAM-CONTESTACION   TO LK-2DO-GRUPO-TAM
026000           MOVE '-'                   TO LK-2DO-GRUPO-SIGNO
026100        ELSE
026200           IF LK-FAVORECE-CONTESTACION THEN
026300              MOVE LK-CONTESTACION-GRADO TO LK-2DO-GRUPO-GRADO
026400              MOVE WS-TAM-CONTESTACION   TO LK-2DO-GRUPO-TAM
026500              MOVE '-'                   TO LK-2DO-GRUPO-SIGNO
026600           ELSE
026700              MOVE LK-ADHESION-GRADO  TO LK-2DO-GRUPO-GRADO
026800              MOVE WS-TAM-ADHESION    TO LK-2DO-GRUPO-TAM
026900              MOVE '+'                TO LK-2DO-GRUPO-SIGNO
027000           END-IF
027100        END-IF
027200     END-IF
027300
027400     IF LK-2DO-GRUPO-TAM = ZEROS THEN
027500        MOVE '0' TO LK-2DO-GRUPO-SIGNO
027600     END-IF.
027700
027800 2300-SEGUNDO-GRUPO-F. EXIT.
027900
028000*----------------------------------------------------------------
028100 9999-FINAL-I.
028200
028300     CONTINUE.
028400
028500 9999-FINAL-F. EXIT.
