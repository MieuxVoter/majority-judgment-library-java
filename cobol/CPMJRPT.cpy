000100*---------------------------------------------------------------
000200*    COPY CPMJRPT
000300*    SISTEMA DE DELIBERACION POR JUICIO MAYORITARIO (MJD)
000400*    LINEAS DE IMPRESION DEL LISTADO RANKEADO (REPORT-OUT).
000500*---------------------------------------------------------------
000600*    HISTORIAL DE CAMBIOS
000700*    FECHA      AUTOR   PETIC.   DESCRIPCION
000800*    ---------- ------- -------- ---------------------------
000900*    1986-02-11 R.ITUR  MJD-001  ALTA INICIAL DEL COPY.           MJD001  
001000*    1990-08-03 H.SOSA  MJD-029  SE AGREGA LINEA DE               MJD029  
001100*                                PARAMETROS DE ESCRUTINIO.        MJD029  
001200*    1998-12-14 H.SOSA  MJD-Y2K  SE AMPLIA IMP-TIT-AA A 4         MJDY2K  
001300*                                POSICIONES (SIGLO EXPLICITO).    MJDY2K  
001400*---------------------------------------------------------------
001500*
001600*    LINEA DE TITULO (ENCABEZADO DE PAGINA)
001700 01  CP-IMP-TITULO.
001800     03  FILLER              PIC X(07) VALUE 'FECHA: '.
001900     03  CP-TIT-DD           PIC Z9     VALUE ZEROES.
002000     03  FILLER              PIC X      VALUE '-'.
002100     03  CP-TIT-MM           PIC Z9     VALUE ZEROES.
002200     03  FILLER              PIC X      VALUE '-'.
002300     03  CP-TIT-AAAA         PIC 9(04)  VALUE ZEROES.
002400     03  FILLER              PIC X(08) VALUE SPACES.
002500     03  FILLER              PIC X(38) VALUE
002600         'DELIBERACION POR JUICIO MAYORITARIO'.
002700     03  FILLER              PIC X(08) VALUE SPACES.
002800     03  FILLER              PIC X(08) VALUE 'PGMMJDEL'.
002900     03  FILLER              PIC X(11) VALUE SPACES.
003000     03  FILLER              PIC X(08) VALUE 'PAGINA: '.
003100     03  CP-TIT-PAGINA       PIC ZZ9    VALUE ZEROES.
003200*
003300*    LINEA DE PARAMETROS DE LA CORRIDA
003400 01  CP-IMP-PARAMETROS.
003500     03  FILLER              PIC X(10) VALUE 'GRADOS: '.
003600     03  CP-PAR-GRADOS       PIC Z9     VALUE ZEROES.
003700     03  FILLER              PIC X(06) VALUE SPACES.
003800     03  FILLER              PIC X(10) VALUE 'JUECES: '.
003900     03  CP-PAR-JUECES       PIC Z(17)9 VALUE ZEROES.
004000     03  FILLER              PIC X(06) VALUE SPACES.
004100     03  FILLER              PIC X(10) VALUE 'BALANCEO: '.
004200     03  CP-PAR-BALANCEO     PIC X(01) VALUE SPACES.
004300*
004400*    LINEA DE ENCABEZADO DE COLUMNAS
004500 01  CP-IMP-ENCABEZADO.
004600     03  FILLER              PIC X(06) VALUE 'RANGO '.
004700     03  FILLER              PIC X(02) VALUE SPACES.
004800     03  FILLER              PIC X(12) VALUE 'ID-PROPUESTA'.
004900     03  FILLER              PIC X(02) VALUE SPACES.
005000     03  FILLER              PIC X(08) VALUE 'MEDIANA '.
005100     03  FILLER              PIC X(02) VALUE SPACES.
005200     03  FILLER              PIC X(14) VALUE '2DO-GRUPO(+/-)'.
005300     03  FILLER              PIC X(02) VALUE SPACES.
005400     03  FILLER              PIC X(05) VALUE 'SCORE'.
005500*
005600*    LINEA DE DETALLE - UNA POR PROPUESTA, EN ORDEN DE RANGO
005700 01  CP-IMP-DETALLE.
005800     03  CP-DET-RANGO        PIC ZZZ9   VALUE ZEROES.
005900     03  FILLER              PIC X(03) VALUE SPACES.
006000     03  CP-DET-ID-PROPUESTA PIC X(10)  VALUE SPACES.
006100     03  FILLER              PIC X(03) VALUE SPACES.
006200     03  CP-DET-MEDIANA      PIC Z9     VALUE ZEROES.
006300     03  FILLER              PIC X(07) VALUE SPACES.
006400     03  CP-DET-2DO-SIGNO    PIC X(01)  VALUE SPACES.
006500     03  CP-DET-2DO-TAM      PIC Z(17)9 VALUE ZEROES.
006600     03  FILLER              PIC X(02) VALUE SPACES.
006700     03  CP-DET-SCORE        PIC X(130) VALUE SPACES.
006800*
006900*    LINEA DE TOTALES DE CIERRE
007000 01  CP-IMP-TOTALES.
007100     03  FILLER              PIC X(30) VALUE
007200         'TOTAL PROPUESTAS PROCESADAS: '.
007300     03  CP-TOT-PROPUESTAS   PIC ZZ9    VALUE ZEROES.
007400     03  FILLER              PIC X(10) VALUE SPACES.
007500     03  FILLER              PIC X(16) VALUE 'TOTAL JUECES: '.
007600     03  CP-TOT-JUECES       PIC Z(17)9 VALUE ZEROES.
