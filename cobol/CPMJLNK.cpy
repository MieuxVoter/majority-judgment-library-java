000100*---------------------------------------------------------------
000200*    COPY CPMJLNK
000300*    SISTEMA DE DELIBERACION POR JUICIO MAYORITARIO (MJD)
000400*    AREA DE COMUNICACION ENTRE LOS MODULOS LLAMADORES
000500*    (PGMMJDEL, PGMMJBAL, PGMMJSCO) Y EL MODULO DE ANALISIS
000600*    DE TALLA POR PROPUESTA (PGMMJANL).
000700*---------------------------------------------------------------
000800*    HISTORIAL DE CAMBIOS
000900*    FECHA      AUTOR   PETIC.   DESCRIPCION
001000*    ---------- ------- -------- ---------------------------
001100*    1987-05-19 R.ITUR  MJD-006  ALTA INICIAL DEL COPY.           MJD006  
001200*    1994-02-02 H.SOSA  MJD-048  SE AGREGA LK-TOTAL-DUMP          MJD048  
001300*                                REDEFINES PARA TRAZA DE          MJD048  
001400*                                ERRORES EN PRODUCCION.           MJD048  
001500*---------------------------------------------------------------
001600*
001700 01  LK-ANALISIS.
001800*        CANTIDAD DE GRADOS EN USO EN LA CORRIDA (2-10)
001900     05  LK-CANT-GRADOS          PIC 9(02) COMP.
002000*        S = FAVORECE CONTESTACION, N = FAVORECE ADHESION
002100     05  LK-FAVOR-CONTESTACION   PIC X(01).
002200         88  LK-FAVORECE-CONTESTACION   VALUE 'S'.
002300*        CONTEO POR GRADO A ANALIZAR (0=PEOR..9=MEJOR)
002400     05  LK-CONTEO OCCURS 10 TIMES
002500                   INDEXED BY LK-IX-GRADO
002600                   PIC S9(18) COMP-3.
002700*        --------------- SALIDA DEL ANALISIS ------------------
002800     05  LK-TOTAL                PIC S9(18) COMP-3.
002900     05  LK-MEDIANA-GRADO        PIC 9(02) COMP.
003000     05  LK-CONTESTACION-GRADO   PIC 9(02) COMP.
003100     05  LK-CONTESTACION-TAM     PIC S9(18) COMP-3.
003200     05  LK-MEDIANA-TAM          PIC S9(18) COMP-3.
003300     05  LK-ADHESION-GRADO       PIC 9(02) COMP.
003400     05  LK-ADHESION-TAM         PIC S9(18) COMP-3.
003500     05  LK-2DO-GRUPO-GRADO      PIC 9(02) COMP.
003600     05  LK-2DO-GRUPO-TAM        PIC S9(18) COMP-3.
003700     05  LK-2DO-GRUPO-SIGNO      PIC X(01).
003800*        CODIGO DE RETORNO: 0000 OK, 0005 TALLA INCOHERENTE
003900     05  LK-RETORNO              PIC 9(04) COMP.
003950*        RESERVADO PARA AMPLIACIONES FUTURAS DEL AREA DE ANALISIS
003970     05  FILLER                  PIC X(10).
004000*
004100*    REDEFINES MJD-048 - VISTA EN BYTES DEL TOTAL PARA VOLCAR
004200*    EN EL DISPLAY DE DIAGNOSTICO CUANDO LK-RETORNO ES DISTINTO
004300*    DE CERO (LA TALLA RECIBIDA QUEDA A LA VISTA DEL OPERADOR).
004400 01  LK-TOTAL-DUMP REDEFINES LK-TOTAL PIC X(10).
