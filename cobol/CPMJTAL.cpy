000100*---------------------------------------------------------------
000200*    COPY CPMJTAL
000300*    SISTEMA DE DELIBERACION POR JUICIO MAYORITARIO (MJD)
000400*    LAYOUTS DE REGISTRO: CONTROL DE ESCRUTINIO, TALLA DE
000500*    PROPUESTA, BOLETA Y RESULTADO POR PROPUESTA.
000600*---------------------------------------------------------------
000700*    HISTORIAL DE CAMBIOS
000800*    FECHA      AUTOR   PETIC.   DESCRIPCION
000900*    ---------- ------- -------- ---------------------------
001000*    1986-02-11 R.ITUR  MJD-001  ALTA INICIAL DEL COPY.           MJD001  
001100*    1988-09-06 R.ITUR  MJD-014  SE AGREGA REG. DE BOLETA         MJD014  
001200*                                PARA EL MODULO DE ACOPIO.        MJD014  
001300*    1991-04-30 H.SOSA  MJD-037  SE AMPLIA CONTEO A 9(18)         MJD037  
001400*                                POR NORMALIZACION MCM.           MJD037  
001500*    1999-01-08 H.SOSA  MJD-Y2K  REVISION Y2K - SIN CAMPOS DE     MJDY2K  
001600*                                FECHA CON SIGLO IMPLICITO.       MJDY2K  
001700*    2003-07-22 D.PAZ   MJD-058  SE AGREGA REDEFINES DE TABLA     MJD058  
001800*                                DE CONTEOS PARA EL MODULO        MJD058  
001900*                                DE ORDENAMIENTO.                 MJD058  
002000*---------------------------------------------------------------
002100*
002200******************************************************************
002300*    LAYOUT CONTROL DE ESCRUTINIO (POLL-CONTROL)                *
002400*    LARGO REGISTRO = 80 BYTES                                  *
002500******************************************************************
002600 01  CP-REG-CONTROL.
002700*        POSICION RELATIVA (01:02) CANTIDAD DE GRADOS EN USO
002800     03  CP-CTL-CANT-GRADOS      PIC 9(02).
002900*        POSICION RELATIVA (03:18) JUECES DECLARADOS
003000*        (CERO = DERIVAR DE LA TALLA CARGADA)
003100     03  CP-CTL-CANT-JUECES      PIC 9(18).
003200*        POSICION RELATIVA (21:01) MODO DE BALANCEO
003300*        N=NINGUNO  S=DEFECTO ESTATICO  M=DEFECTO MEDIANA
003400*        L=NORMALIZACION POR MCM
003500     03  CP-CTL-MODO-BALANCE     PIC X(01).
003600         88  CP-CTL-MODO-NINGUNO       VALUE 'N'.
003700         88  CP-CTL-MODO-ESTATICO      VALUE 'S'.
003800         88  CP-CTL-MODO-MEDIANA       VALUE 'M'.
003900         88  CP-CTL-MODO-MCM           VALUE 'L'.
004000*        POSICION RELATIVA (22:02) GRADO POR DEFECTO (MODO=S)
004100     03  CP-CTL-GRADO-DEFECTO    PIC 9(02).
004200*        POSICION RELATIVA (24:57) USO FUTURO
004300     03  FILLER                  PIC X(57).
004400*
004500******************************************************************
004600*    LAYOUT TALLA DE PROPUESTA (TALLY-IN / RESULTS-OUT INTERNO) *
004700*    UN REGISTRO POR PROPUESTA, 10 GRADOS (0=PEOR..9=MEJOR)     *
004800*    LARGO REGISTRO = 200 BYTES                                 *
004900******************************************************************
005000 01  CP-REG-TALLA.
005100*        POSICION RELATIVA (001:10) IDENTIFICADOR DE PROPUESTA
005200     03  CP-TAL-ID-PROPUESTA     PIC X(10).
005300*        POSICION RELATIVA (011:18) CONTEO GRADO 0 (PEOR)
005400     03  CP-TAL-CONTEO-1         PIC 9(18).
005500*        POSICION RELATIVA (029:18) CONTEO GRADO 1
005600     03  CP-TAL-CONTEO-2         PIC 9(18).
005700*        POSICION RELATIVA (047:18) CONTEO GRADO 2
005800     03  CP-TAL-CONTEO-3         PIC 9(18).
005900*        POSICION RELATIVA (065:18) CONTEO GRADO 3
006000     03  CP-TAL-CONTEO-4         PIC 9(18).
006100*        POSICION RELATIVA (083:18) CONTEO GRADO 4
006200     03  CP-TAL-CONTEO-5         PIC 9(18).
006300*        POSICION RELATIVA (101:18) CONTEO GRADO 5
006400     03  CP-TAL-CONTEO-6         PIC 9(18).
006500*        POSICION RELATIVA (119:18) CONTEO GRADO 6
006600     03  CP-TAL-CONTEO-7         PIC 9(18).
006700*        POSICION RELATIVA (137:18) CONTEO GRADO 7
006800     03  CP-TAL-CONTEO-8         PIC 9(18).
006900*        POSICION RELATIVA (155:18) CONTEO GRADO 8
007000     03  CP-TAL-CONTEO-9         PIC 9(18).
007100*        POSICION RELATIVA (173:18) CONTEO GRADO 9 (MEJOR)
007200     03  CP-TAL-CONTEO-10        PIC 9(18).
007300*        POSICION RELATIVA (191:10) USO FUTURO
007400     03  FILLER                  PIC X(10).
007500*
007600*    REDEFINES MJD-058 - VISTA TABULAR DE LOS DIEZ CONTEOS
007700*    PARA ACCESO POR SUBINDICE EN LOS MODULOS DE ANALISIS,
007800*    BALANCEO Y CALCULO DE SCORE.
007900 01  CP-REG-TALLA-TABLA REDEFINES CP-REG-TALLA.
008000     03  CP-TAB-ID-PROPUESTA     PIC X(10).
008100     03  CP-TAB-CONTEO           PIC 9(18) OCCURS 10 TIMES.
008200     03  FILLER                  PIC X(10).
008300*
008400******************************************************************
008500*    LAYOUT BOLETA (BALLOTS-IN) - MODO DE ACOPIO                *
008600*    LARGO REGISTRO = 80 BYTES                                  *
008700******************************************************************
008800 01  CP-REG-BOLETA.
008900*        POSICION RELATIVA (01:04) INDICE DE PROPUESTA (BASE 0)
009000     03  CP-BOL-INDICE-PROPUESTA PIC 9(04).
009100*        POSICION RELATIVA (05:02) INDICE DE GRADO (BASE 0)
009200     03  CP-BOL-INDICE-GRADO     PIC 9(02).
009300*        POSICION RELATIVA (07:74) USO FUTURO
009400     03  FILLER                  PIC X(74).
009500*
009600******************************************************************
009700*    LAYOUT RESULTADO POR PROPUESTA (RESULTS-OUT)               *
009800*    LARGO REGISTRO = 170 BYTES                                 *
009900******************************************************************
010000 01  CP-REG-RESULTADO.
010100*        POSICION RELATIVA (001:10) IDENTIFICADOR DE PROPUESTA
010200     03  CP-RES-ID-PROPUESTA     PIC X(10).
010300*        POSICION RELATIVA (011:04) RANGO (1=MEJOR)
010400     03  CP-RES-RANGO            PIC 9(04).
010500*        POSICION RELATIVA (015:02) GRADO MEDIANO
010600     03  CP-RES-MEDIANA-GRADO    PIC 9(02).
010700*        POSICION RELATIVA (017:01) SIGNO DEL 2DO GRUPO
010800     03  CP-RES-2DO-GRUPO-SIGNO  PIC X(01).
010900         88  CP-RES-2DO-POSITIVO       VALUE '+'.
011000         88  CP-RES-2DO-NEGATIVO       VALUE '-'.
011100         88  CP-RES-2DO-NULO           VALUE '0'.
011200*        POSICION RELATIVA (018:18) TAMANO DEL 2DO GRUPO
011300     03  CP-RES-2DO-GRUPO-TAM    PIC 9(18).
011400*        POSICION RELATIVA (036:130) CADENA DE SCORE
011500     03  CP-RES-SCORE            PIC X(130).
011600*        POSICION RELATIVA (166:05) USO FUTURO
011700     03  FILLER                  PIC X(05).
