000100*---------------------------------------------------------------
000200*    COPY CPMJPRO
000300*    SISTEMA DE DELIBERACION POR JUICIO MAYORITARIO (MJD)
000400*    TABLA DE TRABAJO EN MEMORIA: UNA ENTRADA POR PROPUESTA,
000500*    CON SU TALLA DE TRABAJO, SU SCORE Y SU RANGO FINAL.
000600*    MAXIMO 500 PROPUESTAS (VER SPEC DE CORRIDA).
000700*---------------------------------------------------------------
000800*    HISTORIAL DE CAMBIOS
000900*    FECHA      AUTOR   PETIC.   DESCRIPCION
001000*    ---------- ------- -------- ---------------------------
001100*    1986-02-11 R.ITUR  MJD-001  ALTA INICIAL DEL COPY.           MJD001  
001200*    1993-11-15 H.SOSA  MJD-045  SE AGREGA WS-PROP-CLAVE-ORDEN    MJD045  
001300*                                REDEFINES PARA EL COMPARADOR     MJD045  
001400*                                DE ORDENAMIENTO POR SCORE.       MJD045  
001500*    1999-01-08 H.SOSA  MJD-Y2K  REVISION Y2K - SIN IMPACTO,      MJDY2K  
001600*                                NO HAY CAMPOS DE FECHA AQUI.     MJDY2K  
001700*---------------------------------------------------------------
001800*
001900******************************************************************
002000*    TABLA DE PROPUESTAS EN MEMORIA                              *
002100******************************************************************
002200 01  WS-TB-PROPUESTAS.
002300*        CANTIDAD DE PROPUESTAS CARGADAS EN LA CORRIDA
002400     05  WS-TB-PROP-CANT         PIC 9(03) COMP.
002500     05  WS-TB-PROP OCCURS 500 TIMES
002600                    INDEXED BY WS-IX-PROP.
002700*            IDENTIFICADOR DE PROPUESTA (CLAVE DE ENTRADA)
002800         10  WS-PROP-ID          PIC X(10).
002900*            CONTEO DE TRABAJO POR GRADO (0=PEOR..9=MEJOR)
003000         10  WS-PROP-CONTEO      PIC S9(18) COMP-3
003100                                 OCCURS 10 TIMES
003200                                 INDEXED BY WS-IX-GRADO.
003300*            TOTAL DE JUZGAMIENTOS DE LA PROPUESTA
003400         10  WS-PROP-TOTAL       PIC S9(18) COMP-3.
003500*            RANGO ASIGNADO (1 = MEJOR), CERO SI NO CALCULADO
003600         10  WS-PROP-RANGO       PIC 9(04) COMP.
003700*            GRADO MEDIANO DE LA ULTIMA CORRIDA DE ANALISIS
003800         10  WS-PROP-MEDIANA     PIC 9(02) COMP.
003900*            SIGNO Y TAMANO DEL 2DO GRUPO (P/IMPRESION)
004000         10  WS-PROP-2DO-SIGNO   PIC X(01).
004100         10  WS-PROP-2DO-TAM     PIC S9(18) COMP-3.
004200*            CADENA DE SCORE, COMPARABLE CARACTER A CARACTER
004300         10  WS-PROP-SCORE       PIC X(130).
004400         10  FILLER              PIC X(20).
004500*
004600*    REDEFINES MJD-045 - CLAVE DE COMPARACION PARA EL MODULO
004700*    DE ORDENAMIENTO: SOLO INTERESA WS-PROP-SCORE, PERO SE
004800*    REDEFINE LA ENTRADA COMPLETA PARA PODER INTERCAMBIAR DOS
004900*    PROPUESTAS CON UN UNICO MOVE DE GRUPO.
005000 01  WS-TB-PROP-CLAVE REDEFINES WS-TB-PROPUESTAS.
005100     05  FILLER                  PIC X(02).
005200     05  WS-PROP-CLAVE OCCURS 500 TIMES.
005300         10  FILLER              PIC X(10).
005400         10  FILLER              PIC X(100).
005500         10  WS-PROP-CLAVE-TOTAL PIC S9(18) COMP-3.
005600         10  FILLER              PIC X(05).
005700         10  WS-PROP-CLAVE-2DOTAM PIC S9(18) COMP-3.
005800         10  WS-PROP-CLAVE-SCORE PIC X(130).
005900         10  FILLER              PIC X(20).
