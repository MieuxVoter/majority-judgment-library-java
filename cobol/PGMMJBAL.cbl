000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMMJBAL.
000300 AUTHOR. R. ITURRALDE.
000400 INSTALLATION. GERENCIA DE SISTEMAS - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 1986-03-04.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO EXCLUSIVO DEL AREA.
000800******************************************************************
000900*    MODULO DE BALANCEO DE TALLA POR PROPUESTA (MJD)             *
001000*    ============================================================*
001100*    - RECIBE LA TALLA DE UNA PROPUESTA Y LA CANTIDAD DE JUECES  *
001200*      DECLARADOS EN EL CONTROL DE ESCRUTINIO                    *
001300*    - SI EL TOTAL DE JUZGAMIENTOS DE LA TALLA NO COINCIDE CON   *
001400*      LA CANTIDAD DE JUECES, APLICA LA ESTRATEGIA DE BALANCEO   *
001500*      INDICADA EN CP-CTL-MODO-BALANCE:                          *
001600*         N - NINGUNO           : EXIGE COINCIDENCIA EXACTA      *
001700*         S - DEFECTO ESTATICO  : CARGA EL FALTANTE EN EL GRADO  *
001800*                                 POR DEFECTO CONFIGURADO        *
001900*         M - DEFECTO MEDIANA   : CARGA EL FALTANTE EN EL GRADO  *
002000*                                 MEDIANO ACTUAL DE LA TALLA     *
002100*         L - NORMALIZACION MCM : ESCALA TODOS LOS CONTEOS AL    *
002200*                                 MINIMO COMUN MULTIPLO ENTRE EL *
002300*                                 TOTAL DE LA TALLA Y LOS JUECES *
002310*                                 RECIBIDOS (MJD-063: EL LLAMADOR*
002320*                                 YA TRAE EN LK-BAL-JUECES EL MCM*
002330*                                 GLOBAL DE TODAS LAS PROPUESTAS,*
002340*                                 POR LO QUE ESTE MODULO IGUALA  *
002350*                                 CADA TALLA CONTRA ESE MCM)     *
002400******************************************************************
002500*    HISTORIAL DE CAMBIOS
002600*    FECHA      AUTOR   PETIC.   DESCRIPCION
002700*    ---------- ------- -------- ---------------------------
002800*    1986-03-04 R.ITUR  MJD-002  ALTA INICIAL DEL MODULO          MJD002  
002900*                                (SOLO MODO NINGUNO Y ESTATICO).  MJD002  
003000*    1989-11-20 R.ITUR  MJD-021  SE AGREGA MODO DEFECTO MEDIANA,  MJD021  
003100*                                LLAMANDO A PGMMJANL PARA UBICAR  MJD021  
003200*                                EL GRADO MEDIANO ACTUAL.         MJD021  
003300*    1993-11-15 H.SOSA  MJD-045  SE AGREGA MODO NORMALIZACION     MJD045  
003400*                                MCM CON CALCULO DE MCD POR       MJD045  
003500*                                EL ALGORITMO DE EUCLIDES.        MJD045  
003600*    1999-01-08 H.SOSA  MJD-Y2K  REVISION Y2K - SIN CAMPOS DE     MJDY2K  
003700*                                FECHA EN ESTE MODULO.            MJDY2K  
003800*    2003-07-22 D.PAZ   MJD-058  SE ENDURECE LA VALIDACION DE     MJD058
003900*                                CONTEOS NEGATIVOS ANTES DE       MJD058
004000*                                BALANCEAR.                       MJD058
004050*    2004-05-10 D.PAZ   MJD-063  ACLARACION DE COMENTARIOS: EL    MJD063
004060*                                MODULO NO CAMBIA - AHORA ES      MJD063
004070*                                PGMMJDEL QUIEN PLIEGA EL MCM DE  MJD063
004080*                                TODAS LAS PROPUESTAS ANTES DE    MJD063
004090*                                LLAMAR, POR LO QUE ESTE CALCULO  MJD063
004095*                                DE MCM QUEDA IDEMPOTENTE.        MJD063
004100******************************************************************
004200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 WORKING-STORAGE SECTION.
005700*=======================*
005800
005900*----------- LLAMADA DINAMICA AL MODULO DE ANALISIS -------------
006000 77  WS-PGMANL               PIC X(8)   VALUE 'PGMMJANL'.
006100     COPY CPMJLNK.
006200
006300*----------- ACUMULADORES DE BALANCEO ----------------------------
006400 77  WS-TOTAL                PIC S9(18) COMP-3 VALUE ZEROS.
006500 77  WS-FALTANTE             PIC S9(18) COMP-3 VALUE ZEROS.
006600 77  WS-IX                   PIC 9(02)  COMP   VALUE ZEROS.
006700
006800*----------- MINIMO COMUN MULTIPLO (ALGORITMO DE EUCLIDES) -------
006900 77  WS-MCD-A                PIC S9(18) COMP-3 VALUE ZEROS.
007000 77  WS-MCD-B                PIC S9(18) COMP-3 VALUE ZEROS.
007050 77  WS-MCD-COCIENTE         PIC S9(18) COMP-3 VALUE ZEROS.
007100 77  WS-MCD-RESTO            PIC S9(18) COMP-3 VALUE ZEROS.
007200 77  WS-MCM                  PIC S9(18) COMP-3 VALUE ZEROS.
007300 01  WS-MCM-HEX REDEFINES WS-MCM PIC X(10).
007400
007500*----------- FACTOR DE ESCALA (MODO L) ---------------------------
007600 77  WS-FACTOR-NUM           PIC S9(18) COMP-3 VALUE ZEROS.
007700 77  WS-FACTOR-DEN           PIC S9(18) COMP-3 VALUE ZEROS.
007800 01  WS-FACTOR-DUMP REDEFINES WS-FACTOR-NUM PIC X(10).
007900
008000*-------------------------------------------------------------
008100 LINKAGE SECTION.
008200*================*
008300 01  LK-BALANCE.
008400     05  LK-BAL-CANT-GRADOS      PIC 9(02) COMP.
008500     05  LK-BAL-JUECES           PIC S9(18) COMP-3.
008600     05  LK-BAL-MODO             PIC X(01).
008700         88  LK-BAL-MODO-NINGUNO       VALUE 'N'.
008800         88  LK-BAL-MODO-ESTATICO      VALUE 'S'.
008900         88  LK-BAL-MODO-MEDIANA       VALUE 'M'.
009000         88  LK-BAL-MODO-MCM           VALUE 'L'.
009100     05  LK-BAL-GRADO-DEFECTO    PIC 9(02) COMP.
009200     05  LK-BAL-CONTEO           PIC S9(18) COMP-3
009300                                 OCCURS 10 TIMES.
009400     05  LK-BAL-RETORNO          PIC 9(04) COMP.
009450     05  FILLER                  PIC X(10).
009500
009600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009700 PROCEDURE DIVISION USING LK-BALANCE.
009800
009900 MAIN-PROGRAM-I.
010000
010100     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
010200
010300     IF LK-BAL-RETORNO = ZEROS THEN
010400        PERFORM 2000-BALANCEAR-I THRU 2000-BALANCEAR-F
010500     END-IF
010600
010700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
010800
010900 MAIN-PROGRAM-F. GOBACK.
011000
011100*----------------------------------------------------------------
011200 1000-INICIO-I.
011300
011400     MOVE ZEROS TO LK-BAL-RETORNO
011500                   WS-TOTAL
011600
011700     PERFORM 1100-VALIDAR-Y-SUMAR THRU 1100-VALIDAR-Y-SUMAR-F
011800                              VARYING WS-IX FROM 1 BY 1
011900                              UNTIL WS-IX > LK-BAL-CANT-GRADOS
012000                                    OR LK-BAL-RETORNO NOT = ZEROS.
012100
012200 1000-INICIO-F. EXIT.
012300
012400 1100-VALIDAR-Y-SUMAR.
012500
012600     IF LK-BAL-CONTEO(WS-IX) < ZEROS THEN
012700        MOVE 0015 TO LK-BAL-RETORNO
012800        DISPLAY '*ERROR PGMMJBAL - CONTEO NEGATIVO EN GRADO '
012900                 WS-IX
013000     ELSE
013100        ADD LK-BAL-CONTEO(WS-IX) TO WS-TOTAL
013200     END-IF.
013300
013400 1100-VALIDAR-Y-SUMAR-F. EXIT.
013500
013600*----------------------------------------------------------------
013700*    MJD-002 - DESPACHO SEGUN EL MODO DE BALANCEO DECLARADO EN
013800*    EL CONTROL DE ESCRUTINIO.
013900 2000-BALANCEAR-I.
014000
014100     EVALUATE TRUE
014200        WHEN LK-BAL-MODO-NINGUNO
014300           PERFORM 2100-MODO-NINGUNO THRU 2100-MODO-NINGUNO-F
014400        WHEN LK-BAL-MODO-ESTATICO
014500           PERFORM 2200-MODO-ESTATICO THRU 2200-MODO-ESTATICO-F
014600        WHEN LK-BAL-MODO-MEDIANA
014700           PERFORM 2300-MODO-MEDIANA THRU 2300-MODO-MEDIANA-F
014800        WHEN LK-BAL-MODO-MCM
014900           PERFORM 2400-MODO-MCM THRU 2400-MODO-MCM-F
015000        WHEN OTHER
015100           MOVE 0020 TO LK-BAL-RETORNO
015200           DISPLAY '*ERROR PGMMJBAL - MODO DE BALANCEO '
015300                   'DESCONOCIDO: ' LK-BAL-MODO
015400     END-EVALUATE.
015500
015600 2000-BALANCEAR-F. EXIT.
015700
015800*----------------------------------------------------------------
015900*    MODO NINGUNO - LA TALLA DEBE COINCIDIR EXACTAMENTE CON LA
016000*    CANTIDAD DE JUECES DECLARADA.
016100 2100-MODO-NINGUNO.
016200
016300     IF WS-TOTAL NOT = LK-BAL-JUECES THEN
016400        MOVE 0025 TO LK-BAL-RETORNO
016500        DISPLAY '*ERROR PGMMJBAL - TALLA DESBALANCEADA SIN '
016600                'MODO DE BALANCEO. TOTAL=' WS-TOTAL
016700                ' JUECES=' LK-BAL-JUECES
016800     END-IF.
016900
017000 2100-MODO-NINGUNO-F. EXIT.
017100
017200*----------------------------------------------------------------
017300*    MODO DEFECTO ESTATICO - EL FALTANTE SE CARGA COMPLETO EN
017400*    EL GRADO POR DEFECTO CONFIGURADO EN EL CONTROL.
017500 2200-MODO-ESTATICO.
017600
017700     COMPUTE WS-FALTANTE = LK-BAL-JUECES - WS-TOTAL
017800     IF WS-FALTANTE > ZEROS THEN
017900        COMPUTE WS-IX = LK-BAL-GRADO-DEFECTO + 1
018000        ADD WS-FALTANTE TO LK-BAL-CONTEO(WS-IX)
018100     END-IF.
018200
018300 2200-MODO-ESTATICO-F. EXIT.
018400
018500*----------------------------------------------------------------
018600*    MODO DEFECTO MEDIANA - EL FALTANTE SE CARGA COMPLETO EN EL
018700*    GRADO QUE RESULTA MEDIANO CON LA TALLA ACTUAL (SE INVOCA
018800*    AL MODULO DE ANALISIS PARA UBICARLO).
018900 2300-MODO-MEDIANA.
019000
019100     COMPUTE WS-FALTANTE = LK-BAL-JUECES - WS-TOTAL
019200     IF WS-FALTANTE > ZEROS THEN
019300        MOVE LK-BAL-CANT-GRADOS  TO LK-CANT-GRADOS
019400        MOVE 'S'                  TO LK-FAVOR-CONTESTACION
019500        PERFORM 2310-COPIAR-A-ANALISIS
019600                              THRU 2310-COPIAR-A-ANALISIS-F
019700                              VARYING WS-IX FROM 1 BY 1
019800                              UNTIL WS-IX > LK-BAL-CANT-GRADOS
019900        CALL WS-PGMANL USING LK-ANALISIS
020000        COMPUTE WS-IX = LK-MEDIANA-GRADO + 1
020100        ADD WS-FALTANTE TO LK-BAL-CONTEO(WS-IX)
020200     END-IF.
020300
020400 2300-MODO-MEDIANA-F. EXIT.
020500
020600 2310-COPIAR-A-ANALISIS.
020700
020800     MOVE LK-BAL-CONTEO(WS-IX) TO LK-CONTEO(WS-IX).
020900
021000 2310-COPIAR-A-ANALISIS-F. EXIT.
021100
021200*----------------------------------------------------------------
021300*    MODO NORMALIZACION MCM - SE ESCALAN TODOS LOS CONTEOS DE LA
021400*    TALLA PARA QUE SU TOTAL PASE A SER EL MINIMO COMUN MULTIPLO
021500*    ENTRE EL TOTAL ACTUAL Y LA CANTIDAD DE JUECES DECLARADA.
021600*    EL RESULTADO DEJA LK-BAL-JUECES IGUALADO A ESE MCM.
021700 2400-MODO-MCM.
021800
021900     IF WS-TOTAL = ZEROS OR LK-BAL-JUECES = ZEROS THEN
022000        MOVE 0030 TO LK-BAL-RETORNO
022100        DISPLAY '*ERROR PGMMJBAL - NO SE PUEDE NORMALIZAR '
022200                'CON TOTAL O JUECES EN CERO'
022300     ELSE
022400        MOVE WS-TOTAL       TO WS-MCD-A
022500        MOVE LK-BAL-JUECES  TO WS-MCD-B
022600        PERFORM 2410-CALCULAR-MCD THRU 2410-CALCULAR-MCD-F
022700                              UNTIL WS-MCD-B = ZEROS
022800        COMPUTE WS-MCM = (WS-TOTAL / WS-MCD-A) * LK-BAL-JUECES
022900        COMPUTE WS-FACTOR-NUM = WS-MCM
023000        MOVE WS-TOTAL       TO WS-FACTOR-DEN
023100        PERFORM 2420-ESCALAR-GRADO THRU 2420-ESCALAR-GRADO-F
023200                              VARYING WS-IX FROM 1 BY 1
023300                              UNTIL WS-IX > LK-BAL-CANT-GRADOS
023400        MOVE WS-MCM TO LK-BAL-JUECES
023500     END-IF.
023600
023700 2400-MODO-MCM-F. EXIT.
023800
023900*    UN PASO DEL ALGORITMO DE EUCLIDES: (A,B) -> (B, A MOD B).
024000 2410-CALCULAR-MCD.
024100
024200     DIVIDE WS-MCD-A BY WS-MCD-B GIVING WS-MCD-COCIENTE
024300                                 REMAINDER WS-MCD-RESTO
024400     MOVE WS-MCD-B    TO WS-MCD-A
024500     MOVE WS-MCD-RESTO TO WS-MCD-B.
024600
024700 2410-CALCULAR-MCD-F. EXIT.
024800
024900 2420-ESCALAR-GRADO.
025000
025100     COMPUTE LK-BAL-CONTEO(WS-IX) ROUNDED =
025200             LK-BAL-CONTEO(WS-IX) * WS-FACTOR-NUM
025300                                  / WS-FACTOR-DEN.
025400
025500 2420-ESCALAR-GRADO-F. EXIT.
025600
025700*----------------------------------------------------------------
025800 9999-FINAL-I.
025900
026000     CONTINUE.
026100
026200 9999-FINAL-F. EXIT.
