000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMMJCOL.
000300 AUTHOR. R. ITURRALDE.
000400 INSTALLATION. GERENCIA DE SISTEMAS - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 1988-09-06.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO EXCLUSIVO DEL AREA.
000800******************************************************************
000900*    BATCH DE ACOPIO DE BOLETAS - JUICIO MAYORITARIO (MJD)       *
001000*    ============================================================*
001100*    - LEE EL CONTROL DE ESCRUTINIO (POLL-CONTROL) PARA CONOCER  *
001200*      LA CANTIDAD DE GRADOS EN USO EN LA CORRIDA                *
001300*    - LEE EL ARCHIVO DE BOLETAS (BALLOTS-IN), UNA POR JUEZ Y    *
001400*      PROPUESTA, VALIDANDO INDICE DE PROPUESTA E INDICE DE      *
001500*      GRADO CONTRA LOS RANGOS DECLARADOS                        *
001600*    - ACUMULA EN MEMORIA UN CONTEO POR PROPUESTA Y GRADO        *
001700*    - AL FINALIZAR, GRABA UNA TALLA (TALLY-IN) POR CADA         *
001800*      PROPUESTA QUE HAYA RECIBIDO AL MENOS UNA BOLETA           *
001900*    - INFORMA POR DISPLAY TOTALES DE BOLETAS LEIDAS, BOLETAS    *
002000*      RECHAZADAS Y TALLAS GRABADAS                              *
002100******************************************************************
002200*    HISTORIAL DE CAMBIOS
002300*    FECHA      AUTOR   PETIC.   DESCRIPCION
002400*    ---------- ------- -------- ---------------------------
002500*    1988-09-06 R.ITUR  MJD-014  ALTA INICIAL DEL BATCH DE        MJD014  
002600*                                ACOPIO DE BOLETAS.               MJD014  
002700*    1991-04-30 H.SOSA  MJD-037  SE AMPLIA EL CONTEO ACUMULADO    MJD037  
002800*                                A 9(18) POR NORMALIZACION MCM.   MJD037  
002900*    1996-06-11 D.PAZ   MJD-052  SE AGREGA VALIDACION DE INDICE   MJD052  
003000*                                DE PROPUESTA CONTRA EL MAXIMO    MJD052  
003100*                                DE TABLA (500 PROPUESTAS).       MJD052  
003200*    1999-01-08 H.SOSA  MJD-Y2K  SE AMPLIA WS-FEC-AAAA A 4        MJDY2K
003300*                                POSICIONES (SIGLO EXPLICITO).    MJDY2K
003350*    2004-09-14 D.PAZ   MJD-065  SE ACLARA EN COMENTARIOS EL      MJD065
003360*                                CRITERIO DE VALIDACION DE GRADO  MJD065
003370*                                CONTRA WS-CANT-GRADOS DEL POLL-  MJD065
003380*                                CONTROL, SIN CAMBIO FUNCIONAL.   MJD065
003400******************************************************************
003500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500     SELECT POLLCTL  ASSIGN TO DDPOLCTL
004600            FILE STATUS IS FS-POLLCTL.
004700
004800     SELECT BOLETAS  ASSIGN TO DDBOLETA
004900            FILE STATUS IS FS-BOLETAS.
005000
005100     SELECT TALLAS   ASSIGN TO DDTALLA
005200            FILE STATUS IS FS-TALLAS.
005300
005400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 FD  POLLCTL
005900     BLOCK CONTAINS 0 RECORDS
006000     RECORDING MODE IS F.
006100 01  REG-POLLCTL             PIC X(80).
006200
006300 FD  BOLETAS
006400     BLOCK CONTAINS 0 RECORDS
006500     RECORDING MODE IS F.
006600 01  REG-BOLETA              PIC X(80).
006700
006800 FD  TALLAS
006900     BLOCK CONTAINS 0 RECORDS
007000     RECORDING MODE IS F.
007100 01  REG-TALLA               PIC X(200).
007200
007300 WORKING-STORAGE SECTION.
007400*=======================*
007500
007600*----------- ARCHIVOS --------------------------------------------
007700 77  FS-POLLCTL              PIC XX     VALUE SPACES.
007800 77  FS-BOLETAS               PIC XX     VALUE SPACES.
007900     88  FS-BOLETAS-FIN                      VALUE '10'.
008000 77  FS-TALLAS                PIC XX     VALUE SPACES.
008100
008200*----------- LAYOUTS DE REGISTRO (VER COPY CPMJTAL) --------------
008300     COPY CPMJTAL.
008400
008500*----------- CONTADORES DE LA CORRIDA ----------------------------
008600 77  WS-CANT-LEIDAS           PIC 9(07)  COMP  VALUE ZEROS.
008700 77  WS-CANT-RECHAZADAS       PIC 9(07)  COMP  VALUE ZEROS.
008800 77  WS-CANT-GRABADAS         PIC 9(07)  COMP  VALUE ZEROS.
008900 77  WS-CANT-NUM-PRINT        PIC ZZZZZZ9.
009000
009100*----------- CAMPO DE TRABAJO PARA LA FECHA DEL PROCESO ----------
009200 77  WS-FECHA-TRABAJO         PIC 9(06) VALUE ZEROS.
009300 01  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO.
009400     05  WS-FEC-AA            PIC 9(02).
009500     05  WS-FEC-MM            PIC 9(02).
009600     05  WS-FEC-DD            PIC 9(02).
009700
009800*----------- MENSAJE DE ERROR ------------------------------------
009900 77  WS-MESSAGE-ERROR         PIC X(32)  VALUE SPACES.
010000 77  WS-REG-VALIDO            PIC X(02)  VALUE 'SI'.
010100
010200*----------- TABLA DE ACUMULACION EN MEMORIA ---------------------
010300*    UNA ENTRADA POR PROPUESTA (INDICE 0-BASE EN LA BOLETA,
010400*    1-BASE EN LA TABLA). WS-TB-BOL-USADO INDICA SI LA PROPUESTA
010500*    RECIBIO AL MENOS UNA BOLETA VALIDA EN LA CORRIDA.
010600 01  WS-TB-BOLETAS.
010700     05  WS-TB-BOL-MAX          PIC 9(04) COMP VALUE ZEROS.
010800     05  WS-TB-BOL OCCURS 500 TIMES
010900                   INDEXED BY WS-IX-BOL.
011000         10  WS-BOL-USADO       PIC X(01) VALUE 'N'.
011100             88  WS-BOL-USADO-SI    VALUE 'S'.
011200         10  WS-BOL-CONTEO      PIC S9(18) COMP-3
011300                                OCCURS 10 TIMES
011400                                INDEXED BY WS-IX-BOLGR
011500                                VALUE ZEROS.
011550         10  FILLER             PIC X(05).
011600*
011700*    REDEFINES MJD-052 - VOLCADO EN BYTES DEL PRIMER CONTADOR DE
011800*    LA ENTRADA, USADO EN EL DISPLAY DE DIAGNOSTICO CUANDO SE
011900*    DESBORDA LA TABLA DE PROPUESTAS.
012000 01  WS-TB-BOL-DUMP REDEFINES WS-TB-BOLETAS.
012100     05  FILLER                 PIC X(02).
012200     05  WS-DUMP-ENTRADA OCCURS 500 TIMES PIC X(106).
012300
012400*----------- INDICES DE TRABAJO PARA LA BOLETA EN CURSO ----------
012500 77  WS-IX-PROP-BOLETA        PIC 9(04) COMP VALUE ZEROS.
012600 77  WS-IX-GRADO-BOLETA       PIC 9(02) COMP VALUE ZEROS.
012700 77  WS-IX-GRABAR             PIC 9(04) COMP VALUE ZEROS.
012800 77  WS-IX-GRABAR-GRADO       PIC 9(02) COMP VALUE ZEROS.
012900 77  WS-ID-PROPUESTA-NUM      PIC 9(10) VALUE ZEROS.
013000
013100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013200 PROCEDURE DIVISION.
013300
013400 MAIN-PROGRAM-I.
013500
013600     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
013700     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
013800                                 UNTIL FS-BOLETAS-FIN
013900     PERFORM 3000-FINAL-I   THRU 3000-FINAL-F.
014000
014100 MAIN-PROGRAM-F. GOBACK.
014200
014300*----------------------------------------------------------------
014400 1000-INICIO-I.
014500
014600     ACCEPT WS-FECHA-TRABAJO FROM DATE
014700
014800     OPEN INPUT  POLLCTL
014900     IF FS-POLLCTL IS NOT EQUAL '00' THEN
015000        DISPLAY '* ERROR EN OPEN POLLCTL = ' FS-POLLCTL
015100        MOVE 9999 TO RETURN-CODE
015200        SET  FS-BOLETAS-FIN TO TRUE
015300     ELSE
015400        READ POLLCTL INTO CP-REG-CONTROL
015500        CLOSE POLLCTL
015600     END-IF
015700
015800     OPEN INPUT  BOLETAS
015900     IF FS-BOLETAS IS NOT EQUAL '00' THEN
016000        DISPLAY '* ERROR EN OPEN BOLETAS = ' FS-BOLETAS
016100        MOVE 9999 TO RETURN-CODE
016200        SET  FS-BOLETAS-FIN TO TRUE
016300     ELSE
016400        PERFORM 2100-LEER-I THRU 2100-LEER-F
016500     END-IF
016600
016700     OPEN OUTPUT TALLAS
016800     IF FS-TALLAS IS NOT EQUAL '00' THEN
016900        DISPLAY '* ERROR EN OPEN TALLAS = ' FS-TALLAS
017000        MOVE 9999 TO RETURN-CODE
017100        SET  FS-BOLETAS-FIN TO TRUE
017200     END-IF.
017300
017400 1000-INICIO-F. EXIT.
017500
017600*----------------------------------------------------------------
017700 2000-PROCESO-I.
017800
017900     PERFORM 2010-VERIFICAR-I THRU 2010-VERIFICAR-F
018000     PERFORM 2100-LEER-I      THRU 2100-LEER-F.
018100
018200 2000-PROCESO-F. EXIT.
018300
018400*----------------------------------------------------------------
018500*    MJD-014 - VALIDA EL INDICE DE PROPUESTA Y EL INDICE DE
018600*    GRADO DE LA BOLETA Y, SI SON CORRECTOS, ACUMULA EL VOTO EN
018700*    LA TABLA DE TRABAJO.
018800 2010-VERIFICAR-I.
018900
019000     MOVE 'SI' TO WS-REG-VALIDO
019100
019200     IF CP-BOL-INDICE-PROPUESTA > 499 THEN
019300        MOVE 'INDICE DE PROPUESTA FUERA DE TABLA'
019400                              TO WS-MESSAGE-ERROR
019500        PERFORM 2025-HANDLE-ERROR-I THRU 2025-HANDLE-ERROR-F
019600     END-IF
019700
019800     IF CP-BOL-INDICE-GRADO > 9 OR
019900        CP-BOL-INDICE-GRADO + 1 > CP-CTL-CANT-GRADOS THEN
020000        MOVE 'INDICE DE GRADO FUERA DE RANGO'
020100                              TO WS-MESSAGE-ERROR
020200        PERFORM 2025-HANDLE-ERROR-I THRU 2025-HANDLE-ERROR-F
020300     END-IF
020400
020500     IF WS-REG-VALIDO = 'SI' THEN
020600        COMPUTE WS-IX-PROP-BOLETA = CP-BOL-INDICE-PROPUESTA + 1
020700        COMPUTE WS-IX-GRADO-BOLETA = CP-BOL-INDICE-GRADO + 1
020800        ADD 1 TO WS-BOL-CONTEO(WS-IX-PROP-BOLETA
020900                                WS-IX-GRADO-BOLETA)
021000        SET  WS-BOL-USADO-SI(WS-IX-PROP-BOLETA) TO TRUE
021100        IF WS-IX-PROP-BOLETA > WS-TB-BOL-MAX THEN
021200           MOVE WS-IX-PROP-BOLETA TO WS-TB-BOL-MAX
021300        END-IF
021400     ELSE
021500        ADD 1 TO WS-CANT-RECHAZADAS
021600     END-IF.
021700
021800 2010-VERIFICAR-F. EXIT.
021900
022000 2025-HANDLE-ERROR-I.
022100
022200     MOVE 'NO' TO WS-REG-VALIDO
022300     DISPLAY '* BOLETA RECHAZADA - PROPUESTA: '
022400             CP-BOL-INDICE-PROPUESTA
022500             ' GRADO: ' CP-BOL-INDICE-GRADO
022600             ' CAUSA: ' WS-MESSAGE-ERROR.
022700
022800 2025-HANDLE-ERROR-F. EXIT.
022900
023000*----------------------------------------------------------------
023100 2100-LEER-I.
023200
023300     READ BOLETAS INTO CP-REG-BOLETA
023400
023500     EVALUATE FS-BOLETAS
023600        WHEN '00'
023700           ADD 1 TO WS-CANT-LEIDAS
023800        WHEN '10'
023900           CONTINUE
024000        WHEN OTHER
024100           DISPLAY '* ERROR EN LECTURA BOLETAS = ' FS-BOLETAS
024200           MOVE 9999 TO RETURN-CODE
024300           SET FS-BOLETAS-FIN TO TRUE
024400     END-EVALUATE.
024500
024600 2100-LEER-F. EXIT.
024700
024800*----------------------------------------------------------------
024900 3000-FINAL-I.
025000
025100     IF RETURN-CODE NOT EQUAL 9999 THEN
025200        PERFORM 3010-GRABAR-TALLAS THRU 3010-GRABAR-TALLAS-F
025300                              VARYING WS-IX-GRABAR FROM 1 BY 1
025400                              UNTIL WS-IX-GRABAR > WS-TB-BOL-MAX
025500        PERFORM 3020-CLOSE-FILES THRU 3020-CLOSE-FILES-F
025600        PERFORM 3030-MOSTRAR-TOTALES
025700           THRU 3030-MOSTRAR-TOTALES-F
025800     END-IF.
025900
026000 3000-FINAL-F. EXIT.
026100
026200*----------------------------------------------------------------
026300*    GRABA UNA TALLA POR CADA PROPUESTA CON BOLETAS ACUMULADAS.
026400*    EL IDENTIFICADOR DE PROPUESTA SE ARMA A PARTIR DE SU
026500*    INDICE 0-BASE ORIGINAL, ZERO-FILL A 10 POSICIONES.
026600 3010-GRABAR-TALLAS.
026700
026800     IF WS-BOL-USADO-SI(WS-IX-GRABAR) THEN
026900        MOVE SPACES TO CP-REG-TALLA-TABLA
027000        COMPUTE WS-ID-PROPUESTA-NUM = WS-IX-GRABAR - 1
027100        MOVE WS-ID-PROPUESTA-NUM TO CP-TAB-ID-PROPUESTA
027200        PERFORM 3011-COPIAR-CONTEO THRU 3011-COPIAR-CONTEO-F
027300                              VARYING WS-IX-GRABAR-GRADO
027400                              FROM 1 BY 1
027500                              UNTIL WS-IX-GRABAR-GRADO > 10
027600        WRITE REG-TALLA FROM CP-REG-TALLA-TABLA
027700        EVALUATE FS-TALLAS
027800           WHEN '00'
027900              ADD 1 TO WS-CANT-GRABADAS
028000           WHEN OTHER
028100              DISPLAY '* ERROR EN GRABAR TALLA = ' FS-TALLAS
028200              MOVE 9999 TO RETURN-CODE
028300        END-EVALUATE
028400     END-IF.
028500
028600 3010-GRABAR-TALLAS-F. EXIT.
028700
028800 3011-COPIAR-CONTEO.
028900
029000     MOVE WS-BOL-CONTEO(WS-IX-GRABAR WS-IX-GRABAR-GRADO)
029100               TO CP-TAB-CONTEO(WS-IX-GRABAR-GRADO).
029200
029300 3011-COPIAR-CONTEO-F. EXIT.
029400
029500*----------------------------------------------------------------
029600 3020-CLOSE-FILES.
029700
029800     CLOSE BOLETAS
029900     IF FS-BOLETAS  IS NOT EQUAL '00' THEN
030000        DISPLAY '* ERROR EN CLOSE BOLETAS = ' FS-BOLETAS
030100        MOVE 9999 TO RETURN-CODE
030200     END-IF
030300
030400     CLOSE TALLAS
030500     IF FS-TALLAS   IS NOT EQUAL '00' THEN
030600        DISPLAY '* ERROR EN CLOSE TALLAS = ' FS-TALLAS
030700        MOVE 9999 TO RETURN-CODE
030800     END-IF.
030900
031000 3020-CLOSE-FILES-F. EXIT.
031100
031200*----------------------------------------------------------------
031300 3030-MOSTRAR-TOTALES.
031400
031500     DISPLAY '=============================='
031600
031700     MOVE WS-CANT-LEIDAS     TO WS-CANT-NUM-PRINT
031800     DISPLAY ' TOTAL DE BOLETAS LEIDAS:     ' WS-CANT-NUM-PRINT
031900
032000     MOVE WS-CANT-RECHAZADAS TO WS-CANT-NUM-PRINT
032100     DISPLAY ' TOTAL DE BOLETAS RECHAZADAS: ' WS-CANT-NUM-PRINT
032200
032300     MOVE WS-CANT-GRABADAS   TO WS-CANT-NUM-PRINT
032400     DISPLAY ' TOTAL DE TALLAS GRABADAS:    ' WS-CANT-NUM-PRINT.
032500
032600 3030-MOSTRAR-TOTALES-F. EXIT.
