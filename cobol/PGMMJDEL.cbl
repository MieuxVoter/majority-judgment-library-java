000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMMJDEL.
000300 AUTHOR. R. ITURRALDE.
000400 INSTALLATION. GERENCIA DE SISTEMAS - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 1986-02-11.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO EXCLUSIVO DEL AREA.
000800******************************************************************
000900*    BATCH PRINCIPAL DE DELIBERACION POR JUICIO MAYORITARIO      *
001000*    ============================================================*
001100*    - LEE EL CONTROL DE ESCRUTINIO (POLL-CONTROL) Y LA TALLA    *
001200*      DE CADA PROPUESTA (TALLY-IN), CARGANDO TODO EN LA TABLA   *
001300*      DE TRABAJO EN MEMORIA (COPY CPMJPRO)                      *
001400*    - SI LA CANTIDAD DE JUECES DECLARADA ES CERO, LA DERIVA     *
001500*      DEL MAYOR TOTAL DE JUZGAMIENTOS ENTRE TODAS LAS TALLAS    *
001600*      CARGADAS (MJD-063)                                        *
001700*    - EN MODO DE NORMALIZACION (L), CALCULA EL MCM GLOBAL DE    *
001800*      LOS TOTALES DE TODAS LAS TALLAS ANTES DE BALANCEAR        *
001900*      NINGUNA (MJD-063)                                         *
002000*    - PARA CADA PROPUESTA: BALANCEA LA TALLA (PGMMJBAL),        *
002100*      ANALIZA LA TALLA BALANCEADA (PGMMJANL) Y CALCULA SU       *
002200*      CADENA DE SCORE (PGMMJSCO)                                *
002300*    - ORDENA LAS PROPUESTAS POR SCORE DESCENDENTE Y ASIGNA      *
002400*      RANGO COMPARTIDO A LAS PROPUESTAS EMPATADAS               *
002500*    - GRABA EL RESULTADO POR PROPUESTA (RESULTS-OUT) Y EL       *
002600*      LISTADO RANKEADO (REPORT-OUT)                             *
002700******************************************************************
002800*    HISTORIAL DE CAMBIOS
002900*    FECHA      AUTOR   PETIC.   DESCRIPCION
003000*    ---------- ------- -------- ---------------------------
003100*    1986-02-11 R.ITUR  MJD-001  ALTA INICIAL DEL BATCH           MJD001  
003200*                                PRINCIPAL DE DELIBERACION.       MJD001  
003300*    1989-11-20 R.ITUR  MJD-021  SE AGREGA LA DERIVACION DE       MJD021  
003400*                                JUECES CUANDO NO SE DECLARAN.    MJD021  
003500*    1993-11-15 H.SOSA  MJD-045  SE INCORPORA EL ORDENAMIENTO     MJD045  
003600*                                POR SCORE CON INTERCAMBIO DE     MJD045  
003700*                                GRUPO (VER COPY CPMJPRO).        MJD045  
003800*    1996-06-11 D.PAZ   MJD-052  SE AGREGA EL LISTADO RANKEADO    MJD052  
003900*                                (REPORT-OUT) CON CORTE DE        MJD052  
004000*                                PAGINA CADA 60 LINEAS.           MJD052  
004100*    1999-01-08 H.SOSA  MJD-Y2K  SE AMPLIA WS-TIT-AAAA A 4        MJDY2K  
004200*                                POSICIONES (SIGLO EXPLICITO).    MJDY2K  
004300*    2003-07-22 D.PAZ   MJD-058  SE AGREGA EL REPARTO DE RANGO    MJD058  
004400*                                ENTRE PROPUESTAS EMPATADAS EN    MJD058  
004500*                                SCORE.                           MJD058  
004600*    2004-05-10 D.PAZ   MJD-063  LA DERIVACION DE JUECES TOMABA   MJD063  
004700*                                SOLO EL TOTAL DE LA PRIMERA      MJD063  
004800*                                TALLA; SE CORRIGE PARA TOMAR EL  MJD063  
004900*                                MAXIMO TOTAL DE TODAS LAS        MJD063  
005000*                                TALLAS CARGADAS. SE AGREGA EL    MJD063  
005100*                                CALCULO DEL MCM GLOBAL DE TODAS  MJD063  
005200*                                LAS TALLAS PARA EL MODO L, QUE   MJD063  
005300*                                ANTES SOLO CONSIDERABA UNA       MJD063  
005400*                                PROPUESTA CONTRA LOS JUECES      MJD063  
005500*                                DECLARADOS Y NO IGUALABA LOS     MJD063  
005600*                                TOTALES ENTRE PROPUESTAS.        MJD063  
005700******************************************************************
005800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700
006800     SELECT POLLCTL  ASSIGN TO DDPOLCTL
006900            FILE STATUS IS FS-POLLCTL.
007000
007100     SELECT TALLYIN  ASSIGN TO DDTALLA
007200            FILE STATUS IS FS-TALLYIN.
007300
007400     SELECT RESULTOS ASSIGN TO DDRESULT
007500            FILE STATUS IS FS-RESULTS.
007600
007700     SELECT REPORTE  ASSIGN TO DDLISTA
007800            FILE STATUS IS FS-REPORT.
007900
008000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008100 DATA DIVISION.
008200 FILE SECTION.
008300
008400 FD  POLLCTL
008500     BLOCK CONTAINS 0 RECORDS
008600     RECORDING MODE IS F.
008700 01  REG-POLLCTL              PIC X(80).
008800
008900 FD  TALLYIN
009000     BLOCK CONTAINS 0 RECORDS
009100     RECORDING MODE IS F.
009200 01  REG-TALLYIN              PIC X(200).
009300
009400 FD  RESULTOS
009500     BLOCK CONTAINS 0 RECORDS
009600     RECORDING MODE IS F.
009700 01  REG-RESULTADO            PIC X(170).
009800
009900 FD  REPORTE
010000     BLOCK CONTAINS 0 RECORDS
010100     RECORDING MODE IS F.
010200 01  REG-REPORTE              PIC X(180).
010300
010400 WORKING-STORAGE SECTION.
010500*=======================*
010600
010700*----------- ARCHIVOS --------------------------------------------
010800 77  FS-POLLCTL               PIC XX VALUE SPACES.
010900 77  FS-TALLYIN                PIC XX VALUE SPACES.
011000     88  FS-TALLYIN-FIN                   VALUE '10'.
011100 77  FS-RESULTS                PIC XX VALUE SPACES.
011200 77  FS-REPORT                 PIC XX VALUE SPACES.
011300
011400*----------- LAYOUTS DE REGISTRO Y TABLA DE TRABAJO --------------
011500     COPY CPMJTAL.
011600     COPY CPMJPRO.
011700     COPY CPMJRPT.
011800
011900*----------- LLAMADAS DINAMICAS A LOS MODULOS DE APOYO -----------
012000 77  WS-PGMBAL                PIC X(8) VALUE 'PGMMJBAL'.
012100 77  WS-PGMANL                PIC X(8) VALUE 'PGMMJANL'.
012200 77  WS-PGMSCO                PIC X(8) VALUE 'PGMMJSCO'.
012300
012400*----------- AREA DE COMUNICACION CON PGMMJANL -------------------
012500     COPY CPMJLNK.
012600
012700*----------- AREA DE COMUNICACION CON PGMMJBAL -------------------
012800 01  WS-BALANCE.
012900     05  WS-BAL-CANT-GRADOS      PIC 9(02) COMP.
013000     05  WS-BAL-JUECES           PIC S9(18) COMP-3.
013100     05  WS-BAL-MODO             PIC X(01).
013200     05  WS-BAL-GRADO-DEFECTO    PIC 9(02) COMP.
013300     05  WS-BAL-CONTEO           PIC S9(18) COMP-3
013400                                 OCCURS 10 TIMES.
013500     05  WS-BAL-RETORNO          PIC 9(04) COMP.
013600     05  FILLER                  PIC X(10).
013700*
013800*    REDEFINES MJD-021 - VISTA DE DIAGNOSTICO DEL PRIMER CONTEO
013900*    BALANCEADO, USADA EN EL DISPLAY DE ERROR DE BALANCEO.
014000 01  WS-BALANCE-DUMP REDEFINES WS-BALANCE PIC X(127).
014100
014200*----------- AREA DE COMUNICACION CON PGMMJSCO -------------------
014300 01  WS-CALCULO.
014400     05  WS-CALC-CANT-GRADOS     PIC 9(02) COMP.
014500     05  WS-CALC-JUECES          PIC S9(18) COMP-3.
014600     05  WS-CALC-CONTEO          PIC S9(18) COMP-3
014700                                 OCCURS 10 TIMES.
014800     05  WS-CALC-SCORE           PIC X(130).
014900     05  WS-CALC-RETORNO         PIC 9(04) COMP.
015000     05  FILLER                  PIC X(10).
015100
015200*----------- FECHA DE PROCESO ------------------------------------
015300 77  WS-FECHA-TRABAJO         PIC 9(06) VALUE ZEROS.
015400 01  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO.
015500     05  WS-FEC-AA            PIC 9(02).
015600     05  WS-FEC-MM            PIC 9(02).
015700     05  WS-FEC-DD            PIC 9(02).
015800
015900*----------- INDICES Y CONTADORES DE PROCESO ---------------------
016000 77  WS-IX-CARGA                PIC 9(03) COMP VALUE ZEROS.
016100 77  WS-IX-GR                PIC 9(02) COMP VALUE ZEROS.
016200 77  WS-IX-A                    PIC 9(03) COMP VALUE ZEROS.
016300 77  WS-IX-B                    PIC 9(03) COMP VALUE ZEROS.
016400*    MJD-063 - YA NO SE GUARDA SOLO LA PRIMERA TALLA: SE ACUMULA
016500*    EL MAYOR TOTAL VISTO ENTRE TODAS LAS TALLAS CARGADAS.
016600 77  WS-CANT-JUECES-MAX-TALLA   PIC S9(18) COMP-3 VALUE ZEROS.
016700 77  WS-INTERCAMBIO             PIC X(01) VALUE 'N'.
016800     88  WS-HUBO-INTERCAMBIO           VALUE 'S'.
016900 77  WS-SWAP-ENTRADA            PIC X(285) VALUE SPACES.
017000 77  WS-RANGO-ACTUAL            PIC 9(04) COMP VALUE ZEROS.
017100 77  WS-CANT-EMPATADAS          PIC 9(04) COMP VALUE ZEROS.
017200
017300*    MJD-063 - MINIMO COMUN MULTIPLO GLOBAL DE LOS TOTALES DE
017400*    TODAS LAS TALLAS, PARA EL MODO DE BALANCEO NORMALIZADO (L).
017500*    MISMO ALGORITMO DE EUCLIDES QUE PGMMJBAL, PLEGADO SOBRE TODA
017600*    LA TABLA DE PROPUESTAS ANTES DE BALANCEAR LA PRIMERA.
017700 77  WS-IX-MCM                  PIC 9(03) COMP VALUE ZEROS.
017800 77  WS-GLOBAL-MCM              PIC S9(18) COMP-3 VALUE ZEROS.
017900 01  WS-GLOBAL-MCM-HEX REDEFINES WS-GLOBAL-MCM PIC X(10).
018000 77  WS-GMCD-A                  PIC S9(18) COMP-3 VALUE ZEROS.
018100 77  WS-GMCD-B                  PIC S9(18) COMP-3 VALUE ZEROS.
018200 77  WS-GMCD-COCIENTE           PIC S9(18) COMP-3 VALUE ZEROS.
018300 77  WS-GMCD-RESTO              PIC S9(18) COMP-3 VALUE ZEROS.
018400
018500*----------- CONTADORES DE LINEA / PAGINA DEL LISTADO ------------
018600 77  WS-CUENTA-LINEA            PIC 9(02) COMP VALUE 61.
018700 77  WS-CUENTA-PAGINA           PIC 9(02) COMP VALUE 1.
018800
018900*----------- TOTALES FINALES -------------------------------------
019000 77  WS-CANT-PROPUESTAS-PRINT   PIC ZZ9.
019100 77  WS-CANT-JUECES-PRINT       PIC Z(17)9.
019200
019300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
019400 PROCEDURE DIVISION.
019500
019600 MAIN-PROGRAM-I.
019700
019800     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
019900     PERFORM 2000-PROCESAR-I  THRU 2000-PROCESAR-F
020000                              VARYING WS-IX-CARGA FROM 1 BY 1
020100                              UNTIL WS-IX-CARGA > WS-TB-PROP-CANT
020150*    MJD-064 - SI ALGUNA TALLA QUEDO RECHAZADA EN EL BALANCEO
020160*    (RETURN-CODE <> 0), NO SE ORDENA NI SE EMITEN RESULTADOS.
020170     IF RETURN-CODE = ZEROS THEN
020200        PERFORM 3000-ORDENAR-I   THRU 3000-ORDENAR-F
020300        PERFORM 4000-RANGOS-I    THRU 4000-RANGOS-F
020400        PERFORM 5000-EMITIR-I    THRU 5000-EMITIR-F
020500                                 VARYING WS-IX-CARGA FROM 1 BY 1
020600                                 UNTIL WS-IX-CARGA > WS-TB-PROP-CANT
020650     END-IF
020700     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
020800
020900 MAIN-PROGRAM-F. GOBACK.
021000
021100*----------------------------------------------------------------
021200 1000-INICIO-I.
021300
021400     ACCEPT WS-FECHA-TRABAJO FROM DATE
021500     MOVE ZEROS TO WS-TB-PROP-CANT
021600
021700     OPEN INPUT  POLLCTL
021800     IF FS-POLLCTL IS NOT EQUAL '00' THEN
021900        DISPLAY '* ERROR EN OPEN POLLCTL = ' FS-POLLCTL
022000        MOVE 9999 TO RETURN-CODE
022100     ELSE
022200        READ POLLCTL INTO CP-REG-CONTROL
022300        CLOSE POLLCTL
022400     END-IF
022500
022600     OPEN INPUT  TALLYIN
022700     IF FS-TALLYIN IS NOT EQUAL '00' THEN
022800        DISPLAY '* ERROR EN OPEN TALLYIN = ' FS-TALLYIN
022900        MOVE 9999 TO RETURN-CODE
023000        SET FS-TALLYIN-FIN TO TRUE
023100     END-IF
023200
023300     OPEN OUTPUT RESULTOS
023400     IF FS-RESULTS IS NOT EQUAL '00' THEN
023500        DISPLAY '* ERROR EN OPEN RESULTOS = ' FS-RESULTS
023600        MOVE 9999 TO RETURN-CODE
023700     END-IF
023800
023900     OPEN OUTPUT REPORTE
024000     IF FS-REPORT IS NOT EQUAL '00' THEN
024100        DISPLAY '* ERROR EN OPEN REPORTE = ' FS-REPORT
024200        MOVE 9999 TO RETURN-CODE
024300     END-IF
024400
024500     PERFORM 1100-LEER-TALLA THRU 1100-LEER-TALLA-F
024600     PERFORM 1200-CARGAR-I   THRU 1200-CARGAR-F
024700                              UNTIL FS-TALLYIN-FIN
024800
024900     IF CP-CTL-CANT-JUECES = ZEROS THEN
025000        MOVE WS-CANT-JUECES-MAX-TALLA TO CP-CTL-CANT-JUECES
025100     END-IF
025200
025300     IF WS-TB-PROP-CANT > ZEROS AND CP-CTL-MODO-MCM THEN
025400        PERFORM 1300-CALCULAR-MCM-GLOBAL-I
025500           THRU 1300-CALCULAR-MCM-GLOBAL-F
025600     END-IF.
025700
025800 1000-INICIO-F. EXIT.
025900
026000 1200-CARGAR-I.
026100
026200     PERFORM 1210-VALIDAR-CARGA THRU 1210-VALIDAR-CARGA-F
026300     PERFORM 1100-LEER-TALLA    THRU 1100-LEER-TALLA-F.
026400
026500 1200-CARGAR-F. EXIT.
026600
026700*----------------------------------------------------------------
026800*    MJD-001/MJD-063 - INCORPORA LA TALLA LEIDA A LA TABLA DE
026900*    TRABAJO, RECHAZANDO CONTEOS NEGATIVOS Y ACTUALIZANDO EL MAYOR
027000*    TOTAL VISTO ENTRE TODAS LAS TALLAS, POR SI HAY QUE DERIVAR LA
027100*    CANTIDAD DE JUECES (SPEC: MAXIMO, NO SOLO LA PRIMERA TALLA).
027200 1210-VALIDAR-CARGA.
027300
027400     ADD 1 TO WS-TB-PROP-CANT
027500     MOVE WS-TB-PROP-CANT TO WS-IX-CARGA
027600     MOVE CP-TAB-ID-PROPUESTA TO WS-PROP-ID(WS-IX-CARGA)
027700     MOVE ZEROS TO WS-PROP-TOTAL(WS-IX-CARGA)
027800                   WS-PROP-RANGO(WS-IX-CARGA)
027900
028000     PERFORM 1220-VALIDAR-GRADO THRU 1220-VALIDAR-GRADO-F
028100                              VARYING WS-IX-GR FROM 1 BY 1
028200                              UNTIL WS-IX-GR > 10
028300
028400     IF WS-PROP-TOTAL(WS-IX-CARGA) > WS-CANT-JUECES-MAX-TALLA THEN
028500        MOVE WS-PROP-TOTAL(WS-IX-CARGA)
028600                          TO WS-CANT-JUECES-MAX-TALLA
028700     END-IF.
028800
028900 1210-VALIDAR-CARGA-F. EXIT.
029000
029100 1220-VALIDAR-GRADO.
029200
029300     IF CP-TAB-CONTEO(WS-IX-GR) < ZEROS THEN
029400        DISPLAY '*ERROR PGMMJDEL - CONTEO NEGATIVO EN TALLA '
029500                 CP-TAB-ID-PROPUESTA
029600        MOVE ZEROS TO WS-PROP-CONTEO(WS-IX-CARGA WS-IX-GR)
029700     ELSE
029800        MOVE CP-TAB-CONTEO(WS-IX-GR)
029900                          TO WS-PROP-CONTEO(WS-IX-CARGA
030000                                             WS-IX-GR)
030100        ADD  CP-TAB-CONTEO(WS-IX-GR)
030200                          TO WS-PROP-TOTAL(WS-IX-CARGA)
030300     END-IF.
030400
030500 1220-VALIDAR-GRADO-F. EXIT.
030600
030700 1100-LEER-TALLA.
030800
030900     READ TALLYIN INTO CP-REG-TALLA-TABLA
031000
031100     EVALUATE FS-TALLYIN
031200        WHEN '00'
031300           CONTINUE
031400        WHEN '10'
031500           SET FS-TALLYIN-FIN TO TRUE
031600        WHEN OTHER
031700           DISPLAY '*ERROR EN LECTURA TALLYIN : ' FS-TALLYIN
031800           MOVE 9999 TO RETURN-CODE
031900           SET FS-TALLYIN-FIN TO TRUE
032000     END-EVALUATE.
032100
032200 1100-LEER-TALLA-F. EXIT.
032300
032400*----------------------------------------------------------------
032500*    MJD-063 - CALCULA EL MINIMO COMUN MULTIPLO GLOBAL DE LOS
032600*    TOTALES DE JUZGAMIENTOS DE TODAS LAS TALLAS CARGADAS, PARA
032700*    QUE EL MODO DE BALANCEO POR NORMALIZACION (L) IGUALE LOS
032800*    TOTALES DE TODAS LAS PROPUESTAS ENTRE SI Y NO SOLO CONTRA LA
032900*    CANTIDAD DE JUECES DECLARADA U ORIGINALMENTE DERIVADA.
033000 1300-CALCULAR-MCM-GLOBAL-I.
033100
033200     MOVE WS-PROP-TOTAL(1) TO WS-GLOBAL-MCM
033300
033400     IF WS-GLOBAL-MCM = ZEROS THEN
033500        MOVE WS-GLOBAL-MCM TO WS-GLOBAL-MCM-HEX
033600        DISPLAY '*ERROR PGMMJDEL - NO SE PUEDE NORMALIZAR: TALLA '
033700                WS-PROP-ID(1) ' TOTAL CERO ' WS-GLOBAL-MCM-HEX
033800        MOVE 9999 TO RETURN-CODE
033900     END-IF
034000
034100     PERFORM 1310-ACUMULAR-MCM-I THRU 1310-ACUMULAR-MCM-F
034200                              VARYING WS-IX-MCM FROM 2 BY 1
034300                              UNTIL WS-IX-MCM > WS-TB-PROP-CANT
034400
034500     MOVE WS-GLOBAL-MCM TO CP-CTL-CANT-JUECES.
034600
034700 1300-CALCULAR-MCM-GLOBAL-F. EXIT.
034800
034900*----------------------------------------------------------------
035000*    MJD-063 - PLIEGA EL TOTAL DE UNA TALLA MAS SOBRE EL MCM
035100*    GLOBAL QUE SE VIENE ACUMULANDO (MCM(A,B) = (A/MCD(A,B))*B).
035200 1310-ACUMULAR-MCM-I.
035300
035400     IF WS-GLOBAL-MCM = ZEROS OR WS-PROP-TOTAL(WS-IX-MCM) = ZEROS
035500        THEN
035600        MOVE WS-PROP-TOTAL(WS-IX-MCM) TO WS-GLOBAL-MCM-HEX
035700        DISPLAY '*ERROR PGMMJDEL - NO SE PUEDE NORMALIZAR: TALLA '
035800                WS-PROP-ID(WS-IX-MCM) ' TIENE TOTAL CERO '
035900                WS-GLOBAL-MCM-HEX
036000        MOVE 9999 TO RETURN-CODE
036100     ELSE
036200        MOVE WS-GLOBAL-MCM             TO WS-GMCD-A
036300        MOVE WS-PROP-TOTAL(WS-IX-MCM)  TO WS-GMCD-B
036400        PERFORM 1320-CALCULAR-MCD-I THRU 1320-CALCULAR-MCD-F
036500                              UNTIL WS-GMCD-B = ZEROS
036600        COMPUTE WS-GLOBAL-MCM = (WS-GLOBAL-MCM / WS-GMCD-A)
036700                                 * WS-PROP-TOTAL(WS-IX-MCM)
036800     END-IF.
036900
037000 1310-ACUMULAR-MCM-F. EXIT.
037100
037200*----------------------------------------------------------------
037300*    MJD-063 - MAXIMO COMUN DIVISOR POR EL ALGORITMO DE EUCLIDES,
037400*    MISMO PATRON QUE 2410-CALCULAR-MCD DE PGMMJBAL.
037500 1320-CALCULAR-MCD-I.
037600
037700     DIVIDE WS-GMCD-A BY WS-GMCD-B GIVING WS-GMCD-COCIENTE
037800                                 REMAINDER WS-GMCD-RESTO
037900     MOVE WS-GMCD-B     TO WS-GMCD-A
038000     MOVE WS-GMCD-RESTO TO WS-GMCD-B.
038100
038200 1320-CALCULAR-MCD-F. EXIT.
038300
038400*----------------------------------------------------------------
038500*    MJD-002/MJD-018 - PARA CADA PROPUESTA: BALANCEA LA TALLA,
038600*    LA ANALIZA Y CALCULA SU CADENA DE SCORE.
038700 2000-PROCESAR-I.
038800
038900     PERFORM 2100-BALANCEAR-I THRU 2100-BALANCEAR-F
039000     PERFORM 2200-ANALIZAR-I  THRU 2200-ANALIZAR-F
039100     PERFORM 2300-CALCULAR-I  THRU 2300-CALCULAR-F.
039200
039300 2000-PROCESAR-F. EXIT.
039400
039500 2100-BALANCEAR-I.
039600
039700     MOVE CP-CTL-CANT-GRADOS   TO WS-BAL-CANT-GRADOS
039800     MOVE CP-CTL-CANT-JUECES   TO WS-BAL-JUECES
039900     MOVE CP-CTL-MODO-BALANCE  TO WS-BAL-MODO
040000     MOVE CP-CTL-GRADO-DEFECTO TO WS-BAL-GRADO-DEFECTO
040100
040200     PERFORM 2110-COPIAR-A-BALANCE THRU 2110-COPIAR-A-BALANCE-F
040300                              VARYING WS-IX-GR FROM 1 BY 1
040400                              UNTIL WS-IX-GR > 10
040500
040600     CALL WS-PGMBAL USING WS-BALANCE
040700
040800     IF WS-BAL-RETORNO NOT = ZEROS THEN
040900        DISPLAY '*ERROR PGMMJDEL - BALANCEO RECHAZADO EN '
041000                 WS-PROP-ID(WS-IX-CARGA) ' RC=' WS-BAL-RETORNO
041100        DISPLAY '*VOLCADO DE AREA DE BALANCEO: ' WS-BALANCE-DUMP
041150        MOVE 9999 TO RETURN-CODE
041200     ELSE
041300        PERFORM 2120-COPIAR-DE-BALANCE
041400                              THRU 2120-COPIAR-DE-BALANCE-F
041500                              VARYING WS-IX-GR FROM 1 BY 1
041600                              UNTIL WS-IX-GR > 10
041700     END-IF.
041800
041900 2100-BALANCEAR-F. EXIT.
042000
042100 2110-COPIAR-A-BALANCE.
042200
042300     MOVE WS-PROP-CONTEO(WS-IX-CARGA WS-IX-GR)
042400                          TO WS-BAL-CONTEO(WS-IX-GR).
042500
042600 2110-COPIAR-A-BALANCE-F. EXIT.
042700
042800 2120-COPIAR-DE-BALANCE.
042900
043000     MOVE WS-BAL-CONTEO(WS-IX-GR)
043100                 TO WS-PROP-CONTEO(WS-IX-CARGA WS-IX-GR).
043200
043300 2120-COPIAR-DE-BALANCE-F. EXIT.
043400
043500*----------------------------------------------------------------
043600*    ANALIZA LA TALLA YA BALANCEADA PARA OBTENER EL GRADO
043700*    MEDIANO Y EL SIGNO Y TAMANO DEL SEGUNDO GRUPO A INFORMAR.
043800 2200-ANALIZAR-I.
043900
044000     MOVE CP-CTL-CANT-GRADOS TO LK-CANT-GRADOS
044100     MOVE 'S'                 TO LK-FAVOR-CONTESTACION
044200
044300     PERFORM 2210-COPIAR-A-ANALISIS
044400                              THRU 2210-COPIAR-A-ANALISIS-F
044500                              VARYING WS-IX-GR FROM 1 BY 1
044600                              UNTIL WS-IX-GR > 10
044700
044800     CALL WS-PGMANL USING LK-ANALISIS
044900
045000     MOVE LK-MEDIANA-GRADO   TO WS-PROP-MEDIANA(WS-IX-CARGA)
045100     MOVE LK-2DO-GRUPO-SIGNO TO WS-PROP-2DO-SIGNO(WS-IX-CARGA)
045200     MOVE LK-2DO-GRUPO-TAM   TO WS-PROP-2DO-TAM(WS-IX-CARGA).
045300
045400 2200-ANALIZAR-F. EXIT.
045500
045600 2210-COPIAR-A-ANALISIS.
045700
045800     MOVE WS-PROP-CONTEO(WS-IX-CARGA WS-IX-GR)
045900                          TO LK-CONTEO(WS-IX-GR).
046000
046100 2210-COPIAR-A-ANALISIS-F. EXIT.
046200
046300*----------------------------------------------------------------
046400 2300-CALCULAR-I.
046500
046600     MOVE CP-CTL-CANT-GRADOS TO WS-CALC-CANT-GRADOS
046700     MOVE CP-CTL-CANT-JUECES TO WS-CALC-JUECES
046800
046900     PERFORM 2310-COPIAR-A-CALCULO THRU 2310-COPIAR-A-CALCULO-F
047000                              VARYING WS-IX-GR FROM 1 BY 1
047100                              UNTIL WS-IX-GR > 10
047200
047300     CALL WS-PGMSCO USING WS-CALCULO
047400
047500     MOVE WS-CALC-SCORE TO WS-PROP-SCORE(WS-IX-CARGA).
047600
047700 2300-CALCULAR-F. EXIT.
047800
047900 2310-COPIAR-A-CALCULO.
048000
048100     MOVE WS-PROP-CONTEO(WS-IX-CARGA WS-IX-GR)
048200                          TO WS-CALC-CONTEO(WS-IX-GR).
048300
048400 2310-COPIAR-A-CALCULO-F. EXIT.
048500
048600*----------------------------------------------------------------
048700*    MJD-045 - ORDENAMIENTO POR BURBUJA DE LAS PROPUESTAS EN
048800*    ORDEN DESCENDENTE DE SCORE (MAYOR SCORE ES MEJOR),
048900*    INTERCAMBIANDO CADA PAR CON UN UNICO MOVE DE GRUPO.
049000 3000-ORDENAR-I.
049100
049200     SET WS-HUBO-INTERCAMBIO TO TRUE
049300     PERFORM 3100-PASADA-I THRU 3100-PASADA-F
049400                              UNTIL NOT WS-HUBO-INTERCAMBIO.
049500
049600 3000-ORDENAR-F. EXIT.
049700
049800 3100-PASADA-I.
049900
050000     MOVE 'N' TO WS-INTERCAMBIO
050100     PERFORM 3110-COMPARAR-I THRU 3110-COMPARAR-F
050200                              VARYING WS-IX-A FROM 1 BY 1
050300                              UNTIL WS-IX-A >= WS-TB-PROP-CANT.
050400
050500 3100-PASADA-F. EXIT.
050600
050700 3110-COMPARAR-I.
050800
050900     COMPUTE WS-IX-B = WS-IX-A + 1
051000     IF WS-PROP-CLAVE-SCORE(WS-IX-A) <
051100        WS-PROP-CLAVE-SCORE(WS-IX-B) THEN
051200        MOVE WS-PROP-CLAVE(WS-IX-A) TO WS-SWAP-ENTRADA
051300        MOVE WS-PROP-CLAVE(WS-IX-B) TO WS-PROP-CLAVE(WS-IX-A)
051400        MOVE WS-SWAP-ENTRADA        TO WS-PROP-CLAVE(WS-IX-B)
051500        MOVE 'S' TO WS-INTERCAMBIO
051600     END-IF.
051700
051800 3110-COMPARAR-F. EXIT.
051900
052000*----------------------------------------------------------------
052100*    MJD-058 - ASIGNA RANGO 1=MEJOR EN ORDEN DE SCORE, REPARTIENDO
052200*    EL MISMO RANGO ENTRE PROPUESTAS CON SCORE IDENTICO.
052300 4000-RANGOS-I.
052400
052500     MOVE 1 TO WS-RANGO-ACTUAL
052600     MOVE 1 TO WS-IX-CARGA
052700
052800     PERFORM 4100-ASIGNAR-GRUPO-I THRU 4100-ASIGNAR-GRUPO-F
052900                              UNTIL WS-IX-CARGA > WS-TB-PROP-CANT.
053000
053100 4000-RANGOS-F. EXIT.
053200
053300 4100-ASIGNAR-GRUPO-I.
053400
053500     MOVE WS-IX-CARGA TO WS-IX-A
053600     MOVE 1 TO WS-CANT-EMPATADAS
053700
053800     PERFORM 4110-CONTAR-EMPATE-I THRU 4110-CONTAR-EMPATE-F
053900                              UNTIL WS-IX-A + WS-CANT-EMPATADAS
054000                                    > WS-TB-PROP-CANT
054100                              OR WS-PROP-SCORE(WS-IX-A) NOT =
054200                                 WS-PROP-SCORE(WS-IX-A +
054300                                                WS-CANT-EMPATADAS)
054400
054500     PERFORM 4120-GRABAR-RANGO-I THRU 4120-GRABAR-RANGO-F
054600                              VARYING WS-IX-B FROM 0 BY 1
054700                              UNTIL WS-IX-B >= WS-CANT-EMPATADAS
054800
054900     ADD WS-CANT-EMPATADAS TO WS-IX-CARGA
055000     ADD WS-CANT-EMPATADAS TO WS-RANGO-ACTUAL.
055100
055200 4100-ASIGNAR-GRUPO-F. EXIT.
055300
055400 4110-CONTAR-EMPATE-I.
055500
055600     ADD 1 TO WS-CANT-EMPATADAS.
055700
055800 4110-CONTAR-EMPATE-F. EXIT.
055900
056000 4120-GRABAR-RANGO-I.
056100
056200     COMPUTE WS-IX-A = WS-IX-CARGA + WS-IX-B
056300     MOVE WS-RANGO-ACTUAL TO WS-PROP-RANGO(WS-IX-A).
056400
056500 4120-GRABAR-RANGO-F. EXIT.
056600
056700*----------------------------------------------------------------
056800*    MJD-052 - GRABA EL RESULTADO DE UNA PROPUESTA Y SU LINEA
056900*    DE DETALLE EN EL LISTADO RANKEADO, CON CORTE DE PAGINA
057000*    CADA 60 LINEAS.
057100 5000-EMITIR-I.
057200
057300     IF WS-CUENTA-LINEA > 60 THEN
057400        PERFORM 5100-IMPRIMIR-TITULOS-I
057500           THRU 5100-IMPRIMIR-TITULOS-F
057600     END-IF
057700
057800     PERFORM 5200-GRABAR-RESULTADO-I
057900        THRU 5200-GRABAR-RESULTADO-F
058000     PERFORM 5300-IMPRIMIR-DETALLE-I
058100        THRU 5300-IMPRIMIR-DETALLE-F.
058200
058300 5000-EMITIR-F. EXIT.
058400
058500 5100-IMPRIMIR-TITULOS-I.
058600
058700     MOVE WS-FEC-DD    TO CP-TIT-DD
058800     MOVE WS-FEC-MM    TO CP-TIT-MM
058900     COMPUTE CP-TIT-AAAA = 2000 + WS-FEC-AA
059000     MOVE WS-CUENTA-PAGINA TO CP-TIT-PAGINA
059100     WRITE REG-REPORTE FROM CP-IMP-TITULO AFTER PAGE
059200
059300     MOVE CP-CTL-CANT-GRADOS  TO CP-PAR-GRADOS
059400     MOVE CP-CTL-CANT-JUECES  TO CP-PAR-JUECES
059500     MOVE CP-CTL-MODO-BALANCE TO CP-PAR-BALANCEO
059600     WRITE REG-REPORTE FROM CP-IMP-PARAMETROS AFTER 1
059700
059800     WRITE REG-REPORTE FROM CP-IMP-ENCABEZADO AFTER 2
059900
060000     ADD 1 TO WS-CUENTA-PAGINA
060100     MOVE 4 TO WS-CUENTA-LINEA.
060200
060300 5100-IMPRIMIR-TITULOS-F. EXIT.
060400
060500 5200-GRABAR-RESULTADO-I.
060600
060700     MOVE WS-PROP-ID(WS-IX-CARGA)     TO CP-RES-ID-PROPUESTA
060800     MOVE WS-PROP-RANGO(WS-IX-CARGA)   TO CP-RES-RANGO
060900     MOVE WS-PROP-MEDIANA(WS-IX-CARGA) TO CP-RES-MEDIANA-GRADO
061000     MOVE WS-PROP-2DO-SIGNO(WS-IX-CARGA)
061100                                 TO CP-RES-2DO-GRUPO-SIGNO
061200     MOVE WS-PROP-2DO-TAM(WS-IX-CARGA) TO CP-RES-2DO-GRUPO-TAM
061300     MOVE WS-PROP-SCORE(WS-IX-CARGA)   TO CP-RES-SCORE
061400     MOVE SPACES TO REG-RESULTADO
061500     WRITE REG-RESULTADO FROM CP-REG-RESULTADO
061600
061700     IF FS-RESULTS NOT = '00' THEN
061800        DISPLAY '* ERROR EN GRABAR RESULTADO = ' FS-RESULTS
061900        MOVE 9999 TO RETURN-CODE
062000     END-IF.
062100
062200 5200-GRABAR-RESULTADO-F. EXIT.
062300
062400 5300-IMPRIMIR-DETALLE-I.
062500
062600     MOVE WS-PROP-RANGO(WS-IX-CARGA)   TO CP-DET-RANGO
062700     MOVE WS-PROP-ID(WS-IX-CARGA)      TO CP-DET-ID-PROPUESTA
062800     MOVE WS-PROP-MEDIANA(WS-IX-CARGA) TO CP-DET-MEDIANA
062900     MOVE WS-PROP-2DO-SIGNO(WS-IX-CARGA) TO CP-DET-2DO-SIGNO
063000     MOVE WS-PROP-2DO-TAM(WS-IX-CARGA)   TO CP-DET-2DO-TAM
063100     MOVE WS-PROP-SCORE(WS-IX-CARGA)     TO CP-DET-SCORE
063200     WRITE REG-REPORTE FROM CP-IMP-DETALLE AFTER 1
063300
063400     IF FS-REPORT NOT = '00' THEN
063500        DISPLAY '* ERROR EN IMPRIMIR DETALLE = ' FS-REPORT
063600        MOVE 9999 TO RETURN-CODE
063700     END-IF
063800
063900     ADD 1 TO WS-CUENTA-LINEA.
064000
064100 5300-IMPRIMIR-DETALLE-F. EXIT.
064200
064300*----------------------------------------------------------------
064400 9999-FINAL-I.
064500
064600     MOVE WS-TB-PROP-CANT     TO CP-TOT-PROPUESTAS
064700     MOVE CP-CTL-CANT-JUECES  TO CP-TOT-JUECES
064800     WRITE REG-REPORTE FROM CP-IMP-TOTALES AFTER 2
064900
065000     CLOSE TALLYIN
065100     CLOSE RESULTOS
065200     CLOSE REPORTE
065300
065400     MOVE WS-TB-PROP-CANT    TO WS-CANT-PROPUESTAS-PRINT
065500     MOVE CP-CTL-CANT-JUECES TO WS-CANT-JUECES-PRINT
065600     DISPLAY '=============================='
065700     DISPLAY ' TOTAL DE PROPUESTAS DELIBERADAS: '
065800               WS-CANT-PROPUESTAS-PRINT
065900     DISPLAY ' CANTIDAD DE JUECES DE LA CORRIDA: '
066000               WS-CANT-JUECES-PRINT.
066100
066200 9999-FINAL-F. EXIT.
066300
